000100******************************************************************
000200*    STATRSLT  --  STATISTICAL-ANALYSIS RESULT RECORD           *
000300*    ONE RECORD PER SYNTHETIC PATIENT PER CHECK (1-4).  WRITTEN *
000400*    AT THE PATIENT CONTROL BREAK IN STAVALID.                  *
000500******************************************************************
000600* 09/14/99  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB       *
000700******************************************************************
000800 01  STAT-RESULT-REC.
000900     05  SR-CHECK-NO              PIC 9(01).
001000         88  CHECK-REQUIRED-FIELDS    VALUE 1.
001100         88  CHECK-IV-RATES-NONZERO   VALUE 2.
001200         88  CHECK-DIABETIC-STATUS    VALUE 3.
001300         88  CHECK-RECENT-BG-COUNT    VALUE 4.
001400     05  SR-PATIENT-ID             PIC X(10).
001500     05  SR-VALID-FLAG             PIC X(01).
001600         88  CHECK-VALID               VALUE "Y".
001700         88  CHECK-INVALID             VALUE "N".
001800     05  SR-DETAIL                 PIC X(60).
001900     05  FILLER                    PIC X(08) VALUE SPACES.
