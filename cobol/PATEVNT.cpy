000100******************************************************************
000200*    PATEVNT  --  PATIENT EVENT RECORD (STAR POST-MARKET JOB)   *
000300*    ONE LINE PER EPISODE-HEADER OR PER CLINICAL EVENT.          *
000400*    RECORDS FOR ONE PATIENT ARE CONTIGUOUS; THE 'HD' HEADER    *
000500*    PRECEDES ITS OWN EPISODE'S EVENT LINES.                    *
000600******************************************************************
000700* 09/14/99  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB       *
000800* 02/03/00  KLM  ADDED FIELD-PRESENT-FLAGS BREAKOUT FOR CHECK 1 *
000900******************************************************************
001000 01  PATIENT-EVENT-REC.
001100     05  PE-PATIENT-ID            PIC X(10).
001200     05  PE-DATASET-FLAG          PIC X(01).
001300         88  SYNTHETIC-PATIENT        VALUE "S".
001400         88  REALWORLD-PATIENT        VALUE "R".
001500     05  PE-EPISODE-NO            PIC 9(03).
001600     05  PE-REC-TYPE              PIC X(02).
001700         88  EPISODE-HEADER           VALUE "HD".
001800         88  BG-EVENT                 VALUE "BG".
001900         88  INSULIN-INFUSION-EVENT   VALUE "II".
002000         88  INSULIN-BOLUS-EVENT      VALUE "IB".
002100         88  NUTRITION-INFUSION-EVENT VALUE "NI".
002200         88  NUTRITION-BOLUS-EVENT    VALUE "NB".
002300     05  PE-EVENT-TIME            PIC 9(13).
002400     05  PE-EVENT-VALUE           PIC 9(05)V99.
002500     05  PE-DIABETIC-STATUS       PIC 9(01).
002600     05  PE-FIELD-PRESENT-FLAGS   PIC X(07).
002700     05  FILLER                   PIC X(06) VALUE SPACES.
002800
002900******************************************************************
003000*    REDEFINE OF PE-FIELD-PRESENT-FLAGS -- ONLY MEANINGFUL WHEN  *
003100*    EPISODE-HEADER IS TRUE.  ORDER PER THE SOURCE DOCUMENT:     *
003200*    diabeticStatus, startTime, bloodGlucose, insulinInfusion,  *
003300*    insulinBolus, nutritionInfusion, nutritionBolus            *
003400******************************************************************
003500 01  PE-FIELD-PRESENT-DETAIL REDEFINES PATIENT-EVENT-REC.
003600     05  FILLER                   PIC X(37).
003700     05  FPF-DIABETIC-STATUS      PIC X(01).
003800         88  DIAB-STATUS-PRESENT      VALUE "Y".
003900     05  FPF-START-TIME           PIC X(01).
004000         88  START-TIME-PRESENT       VALUE "Y".
004100     05  FPF-BLOOD-GLUCOSE        PIC X(01).
004200         88  BLOOD-GLUCOSE-PRESENT    VALUE "Y".
004300     05  FPF-INSULIN-INFUSION     PIC X(01).
004400         88  INSULIN-INF-PRESENT      VALUE "Y".
004500     05  FPF-INSULIN-BOLUS        PIC X(01).
004600         88  INSULIN-BOLUS-PRESENT    VALUE "Y".
004700     05  FPF-NUTRITION-INFUSION   PIC X(01).
004800         88  NUTRITION-INF-PRESENT    VALUE "Y".
004900     05  FPF-NUTRITION-BOLUS      PIC X(01).
005000         88  NUTRITION-BOLUS-PRESENT  VALUE "Y".
005100     05  FILLER                   PIC X(06).
