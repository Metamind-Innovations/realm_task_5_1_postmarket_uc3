000100******************************************************************
000200*    ABENDWRK  --  COMMON ABEND-TRAP WORK RECORD                *
000300*    SHARED BY ALL STAR POST-MARKET BATCH PROGRAMS              *
000400*    WRITTEN TO SYSOUT WHEN A JOB FORCES ITSELF TO ABEND SO     *
000500*    THE OPERATOR HAS A READABLE REASON ON THE LISTING          *
000600******************************************************************
000700* 08/11/98  RTW  ORIGINAL - LIFTED FROM THE DALYEDIT ABEND TRAP *
000800* 03/02/99  RTW  ADDED ACTUAL-VAL/EXPECTED-VAL FOR BALANCE MSGS *
000900* 11/19/99  KLM  Y2K - WS-ABEND-DATE WIDENED TO 4-DIGIT YEAR    *
001000* 06/14/05  PDQ  REQ 4471 - ADDED PARA-NAME SO AN ABEND DUMP    *
001100*                TELLS US WHICH PARAGRAPH BLEW UP               *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001500     05  PARA-NAME                PIC X(25) VALUE SPACES.
001600     05  WS-ABEND-DATE.
001700         10  ABEND-CC              PIC 9(02).
001800         10  ABEND-YY              PIC 9(02).
001900         10  ABEND-MM              PIC 9(02).
002000         10  ABEND-DD              PIC 9(02).
002100     05  EXPECTED-VAL             PIC X(15) VALUE SPACES.
002200     05  ACTUAL-VAL               PIC X(15) VALUE SPACES.
002300     05  FILLER                   PIC X(11) VALUE SPACES.
002400
002500 01  ABEND-FORCE-FLDS.
002600     05  ZERO-VAL                 PIC S9(4) COMP VALUE ZERO.
002700     05  ONE-VAL                  PIC S9(4) COMP VALUE +1.
