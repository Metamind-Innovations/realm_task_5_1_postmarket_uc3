000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EXPRCHK.
000400 AUTHOR. RON T. WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/25/89.
000700 DATE-COMPILED. 09/25/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          PLACEHOLDER FOR THE EXPERT-KNOWLEDGE PASS OF THE STAR
001400*          JOB.  NO VALIDATION RULES HAVE EVER BEEN SUPPLIED FOR
001500*          THIS STEP -- IT JUST WALKS THE SYNTHETIC PATIENTS,
001600*          DISPLAYS ONE LINE PER PATIENT SO OPERATIONS CAN SEE
001700*          THE STEP RAN, DISPLAYS A FINAL COUNT, AND PRODUCES AN
001800*          EMPTY EXPERT-KNOWLEDGE RESULTS FILE SO DOWNSTREAM
001900*          STEPS HAVE SOMETHING TO CHECK FOR.  IF/WHEN RULES ARE
002000*          EVER DEFINED THEY GET ADDED HERE.
002100*
002200*          INPUT FILE               -   STAR.PATEVNT
002300*          OUTPUT FILE PRODUCED     -   STAR.EXPRSLT (EMPTY)
002400*          DUMP FILE                -   SYSOUT
002500*
002600******************************************************************
002700* CHANGE LOG
002800******************************************************************
002900* 09/25/89  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB --
003000*                STUB ONLY, PER THE JOB SPEC NO RULES EXIST YET
003100* 12/04/98  KLM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003200*                NO CHANGE REQUIRED, SIGNED OFF
003300* 05/19/03  PDQ  REQ 4488 - PATIENT-ID NOW DISPLAYED WITH A
003400*                SEQUENCE NUMBER, OPERATIONS COULDN'T TELL TWO
003500*                IDENTICAL IDS APART ON THE JOB LOG
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT PATEVNT
004900     ASSIGN TO UT-S-PATEVNT
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS IFCODE.
005200
005300     SELECT EXPRSLT
005400     ASSIGN TO UT-S-EXPRSLT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 130 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(130).
006700
006800 FD  PATEVNT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 50 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS PATEVNT-FD-REC.
007400 01  PATEVNT-FD-REC PIC X(50).
007500
007600****** THIS FILE IS OPENED AND CLOSED WITHOUT EVER BEING WRITTEN
007700****** TO -- NO EXPERT-KNOWLEDGE RULES EXIST, SEE REMARKS ABOVE
007800 FD  EXPRSLT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 10 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS EXPRSLT-FD-REC.
008400 01  EXPRSLT-FD-REC PIC X(10).
008500
008600** QSAM FILE
008700 WORKING-STORAGE SECTION.
008800
008900***  REDEFINED BELOW SO THE TWO STATUS CODES CAN BE DISPLAYED AS
009000***  ONE 4-BYTE FIELD ON THE ABEND TRACE WITHOUT TWO DISPLAYS
009100 01  FILE-STATUS-CODES.
009200     05  IFCODE                  PIC X(2).
009300         88 CODE-READ      VALUE SPACES.
009400     05  OFCODE                  PIC X(2).
009500         88 CODE-WRITE     VALUE SPACES.
009600     05  FILLER                  PIC X(01).
009700 01  WS-STATUS-CODES-COMBINED REDEFINES FILE-STATUS-CODES
009800                                 PIC X(05).
009900
010000 COPY PATEVNT.
010100
010200 01  FLAGS-AND-SWITCHES.
010300     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
010400         88 NO-MORE-DATA   VALUE "N".
010500     05 FILLER                    PIC X(01).
010600
010700***  REDEFINED BELOW SO AN ABEND TRACE CAN DUMP THE HOLD AREA AS
010800***  ONE 11-BYTE FIELD, SAME HOUSE HABIT AS THE STATUS CODES
010900 01  WS-HOLD-FIELDS.
011000     05 WS-HOLD-PATIENT-ID        PIC X(10).
011100     05 WS-HOLD-DATASET-FLAG      PIC X(01).
011200         88 HOLD-IS-SYNTHETIC     VALUE "S".
011300     05 FILLER                    PIC X(01).
011400 01  WS-HOLD-FIELDS-BYTES REDEFINES WS-HOLD-FIELDS
011500                                 PIC X(12).
011600
011700***  DISPLAY LINE BROKEN OUT AS A GROUP SO IT CAN BE REDEFINED
011800***  BELOW FOR THE END-OF-JOB TOTAL LINE, SAME 40-BYTE AREA
011900 01  WS-DISPLAY-GROUP.
012000     05  WS-DISPLAY-SEQ            PIC ZZZZ9.
012100     05  FILLER                    PIC X(02) VALUE SPACES.
012200     05  WS-DISPLAY-PATIENT-ID     PIC X(10).
012300     05  FILLER                    PIC X(23) VALUE SPACES.
012400 01  WS-DISPLAY-TOTAL REDEFINES WS-DISPLAY-GROUP.
012500     05  WS-TOTAL-TEXT             PIC X(25).
012600     05  WS-TOTAL-COUNT            PIC ZZZZ9.
012700     05  FILLER                    PIC X(10).
012800
012900 01  COUNTERS-AND-ACCUMULATORS.
013000     05 RECORDS-READ               PIC 9(07) COMP.
013100     05 SYNTHETIC-PATIENT-CNT      PIC 9(07) COMP.
013200     05 FILLER                     PIC X(01).
013300
013400 COPY ABENDWRK.
013500
013600 PROCEDURE DIVISION.
013700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013800     PERFORM 100-MAINLINE THRU 100-EXIT
013900             UNTIL NO-MORE-DATA.
014000     PERFORM 999-CLEANUP THRU 999-EXIT.
014100     MOVE +0 TO RETURN-CODE.
014200     GOBACK.
014300
014400 000-HOUSEKEEPING.
014500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014600     DISPLAY "******** BEGIN JOB EXPRCHK ********".
014700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
014800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014900     PERFORM 900-READ-PATEVNT THRU 900-EXIT.
015000     IF NO-MORE-DATA
015100         MOVE "EMPTY PATIENT-EVENTS FILE" TO ABEND-REASON
015200         GO TO 1000-ABEND-RTN.
015300 000-EXIT.
015400     EXIT.
015500
015600 100-MAINLINE.
015700     MOVE "100-MAINLINE" TO PARA-NAME.
015800     MOVE PE-PATIENT-ID TO WS-HOLD-PATIENT-ID.
015900     MOVE PE-DATASET-FLAG TO WS-HOLD-DATASET-FLAG.
016000     PERFORM 200-SKIP-PATIENT THRU 200-EXIT
016100         UNTIL NO-MORE-DATA
016200            OR PE-PATIENT-ID NOT = WS-HOLD-PATIENT-ID.
016300     IF HOLD-IS-SYNTHETIC
016400         PERFORM 300-DISPLAY-PATIENT THRU 300-EXIT.
016500 100-EXIT.
016600     EXIT.
016700
016800 200-SKIP-PATIENT.
016900     PERFORM 900-READ-PATEVNT THRU 900-EXIT.
017000 200-EXIT.
017100     EXIT.
017200
017300 300-DISPLAY-PATIENT.
017400     MOVE "300-DISPLAY-PATIENT" TO PARA-NAME.
017500     ADD +1 TO SYNTHETIC-PATIENT-CNT.
017600     MOVE SPACES TO WS-DISPLAY-GROUP.
017700     MOVE SYNTHETIC-PATIENT-CNT TO WS-DISPLAY-SEQ.
017800     MOVE WS-HOLD-PATIENT-ID TO WS-DISPLAY-PATIENT-ID.
017900     DISPLAY WS-DISPLAY-GROUP.
018000 300-EXIT.
018100     EXIT.
018200
018300 800-OPEN-FILES.
018400     MOVE "800-OPEN-FILES" TO PARA-NAME.
018500     OPEN INPUT PATEVNT.
018600     OPEN OUTPUT EXPRSLT, SYSOUT.
018700 800-EXIT.
018800     EXIT.
018900
019000 850-CLOSE-FILES.
019100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
019200     CLOSE PATEVNT, EXPRSLT, SYSOUT.
019300 850-EXIT.
019400     EXIT.
019500
019600 900-READ-PATEVNT.
019700     READ PATEVNT INTO PATIENT-EVENT-REC
019800         AT END MOVE "N" TO MORE-DATA-SW
019900         GO TO 900-EXIT
020000     END-READ.
020100     ADD +1 TO RECORDS-READ.
020200 900-EXIT.
020300     EXIT.
020400
020500 999-CLEANUP.
020600     MOVE "999-CLEANUP" TO PARA-NAME.
020700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020800     MOVE SPACES TO WS-DISPLAY-GROUP.
020900     MOVE "SYNTHETIC PATIENTS PROCESSED = " TO WS-TOTAL-TEXT.
021000     MOVE SYNTHETIC-PATIENT-CNT TO WS-TOTAL-COUNT.
021100     DISPLAY WS-DISPLAY-TOTAL.
021200     DISPLAY "******** NORMAL END OF JOB EXPRCHK ********".
021300 999-EXIT.
021400     EXIT.
021500
021600 1000-ABEND-RTN.
021700     WRITE SYSOUT-REC FROM ABEND-REC.
021800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
021900     DISPLAY "*** ABNORMAL END OF JOB - EXPRCHK ***" UPON CONSOLE.
022000     DIVIDE ZERO-VAL INTO ONE-VAL.
