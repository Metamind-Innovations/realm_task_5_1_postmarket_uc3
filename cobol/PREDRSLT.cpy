000100******************************************************************
000200*    PREDRSLT  --  PER-PATIENT PREDICTION RESULT RECORD         *
000300*    ONE RECORD PER PATIENT PROCESSED BY PREDSCOR, WHETHER OR   *
000400*    NOT THE PATIENT SCORED (SUCCESS-FLAG CARRIES THAT).        *
000500******************************************************************
000600* 09/21/99  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB       *
000700******************************************************************
000800 01  PRED-RESULT-REC.
000900     05  PR-PATIENT-ID            PIC X(10).
001000     05  PR-DATASET-FLAG          PIC X(01).
001100         88  SYNTHETIC-RESULT         VALUE "S".
001200         88  REALWORLD-RESULT         VALUE "R".
001300     05  PR-GROUND-TRUTH          PIC 9(05)V99.
001400     05  PR-BG5TH                 PIC 9(05)V99.
001500     05  PR-BG95TH                PIC 9(05)V99.
001600     05  PR-INTERVAL-CENTER       PIC 9(05)V99.
001700     05  PR-IN-RANGE-FLAG         PIC 9(01).
001800         88  WITHIN-INTERVAL           VALUE 1.
001900         88  OUTSIDE-INTERVAL          VALUE 0.
002000     05  PR-SUCCESS-FLAG          PIC X(01).
002100         88  SCORING-SUCCEEDED         VALUE "Y".
002200         88  SCORING-FAILED            VALUE "N".
002300     05  PR-ERROR-MSG             PIC X(40).
002400     05  FILLER                   PIC X(11) VALUE SPACES.
