000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PREDSCOR.
000400 AUTHOR. RON T. WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/21/89.
000700 DATE-COMPILED. 09/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          MATCH-MERGES THE PATIENT EVENT FILE AGAINST THE
001400*          PREDICTION-INTERVAL FILE BY PATIENT-ID (BOTH SORTED
001500*          ASCENDING), SCORES EACH PATIENT'S FINAL BLOOD-GLUCOSE
001600*          READING AGAINST ITS PREDICTED INTERVAL, AND ACCUMULATES
001700*          ACCURACY METRICS SEPARATELY FOR THE SYNTHETIC AND
001800*          REAL-WORLD POPULATIONS.  AT END OF FILE, CALLS PMETRICS
001900*          TO FINISH EACH POPULATION'S METRICS AND WRITES THEM TO
002000*          THE METRICS WORK FILE FOR ADVRPT TO REPORT.
002100*
002200*          ONLY A PATIENT'S FIRST EPISODE IS USED FOR SCORING --
002300*          THE LAST (LATEST-TIME) 'BG' ENTRY OF EPISODE 1 IS THE
002400*          PREDICTION TIME AND GROUND TRUTH.
002500*
002600*          INPUT FILES          - STAR.PATEVNT, STAR.PREDINTV
002700*          OUTPUT FILES PRODUCED- STAR.PREDRSLT, STAR.METRICS
002800*          DUMP FILE                -   SYSOUT
002900*
003000******************************************************************
003100* CHANGE LOG
003200******************************************************************
003300* 09/21/89  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB
003400* 04/02/90  RTW  SPLIT THE FIND-INTERVAL LOGIC OUT OF THE
003500*                MAINLINE INTO ITS OWN MATCH-MERGE PARAGRAPH
003600* 09/18/91  MPK  B2 WINDOW CHECK WAS COMPARING SIGNED TO
003700*                UNSIGNED FIELDS, WIDENED THE WORK FIELDS TO
003800*                S9(13) TO AVOID A TRUNCATED COMPARE
003900* 12/01/98  KLM  Y2K REVIEW - ALL TIMESTAMPS ARE EPOCH-MS, NO
004000*                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM, SIGNED
004100*                OFF FOR Y2K
004200* 07/22/02  PDQ  REQ 4502 - RMSE/SQRT MOVED INTO PMETRICS, SEE
004300*                THAT PROGRAM'S LOG FOR THE INTRINSIC-FUNCTION
004400*                STANDARD
004500* 05/11/06  DCS  REQ 5190 - METRICS WORK FILE ADDED SO ADVRPT NO
004600*                LONGER NEEDS TO RE-READ BOTH INPUT FILES
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT PATEVNT
006000     ASSIGN TO UT-S-PATEVNT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400     SELECT PREDINTV
006500     ASSIGN TO UT-S-PREDINTV
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS PFCODE.
006800
006900     SELECT PREDRSLT
007000     ASSIGN TO UT-S-PREDRSLT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT METRICS
007500     ASSIGN TO UT-S-METRICS
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS MFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** PATIENT/EPISODE/EVENT STREAM, SORTED BY PATIENT-ID
009000 FD  PATEVNT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 50 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PATEVNT-FD-REC.
009600 01  PATEVNT-FD-REC PIC X(50).
009700
009800****** ONE PREDICTED INTERVAL PER PATIENT, SORTED BY PATIENT-ID
009900 FD  PREDINTV
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 46 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PREDINTV-FD-REC.
010500 01  PREDINTV-FD-REC PIC X(46).
010600
010700****** ONE SCORING RESULT PER PATIENT, SUCCESSFUL OR NOT
010800 FD  PREDRSLT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 92 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PREDRSLT-FD-REC.
011400 01  PREDRSLT-FD-REC PIC X(92).
011500
011600****** TWO RECORDS ONLY -- FINISHED SYNTHETIC AND REAL-WORLD
011700****** POPULATION METRICS, PASSED THROUGH TO ADVRPT
011800 FD  METRICS
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 53 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS METRICS-FD-REC.
012400 01  METRICS-FD-REC PIC X(53).
012500
012600** QSAM FILE
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  IFCODE                  PIC X(2).
013100         88 CODE-READ      VALUE SPACES.
013200     05  PFCODE                  PIC X(2).
013300         88 CODE-PRED-READ VALUE SPACES.
013400     05  OFCODE                  PIC X(2).
013500         88 CODE-WRITE     VALUE SPACES.
013600     05  MFCODE                  PIC X(2).
013700         88 CODE-MET-WRITE VALUE SPACES.
013750     05  FILLER                  PIC X(01).
013800
013900 COPY PATEVNT.
014000 COPY PREDINTV.
014100 COPY PREDRSLT.
014200
014300 01  FLAGS-AND-SWITCHES.
014400     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
014500         88 NO-MORE-DATA   VALUE "N".
014600     05 MORE-PRED-SW              PIC X(01) VALUE "Y".
014700         88 NO-MORE-PRED   VALUE "N".
014800     05 WS-MATCH-FOUND            PIC X(01).
014900     05 WS-SUCCESS-FLAG           PIC X(01).
014950     05 FILLER                    PIC X(01).
015000
015100 01  WS-HOLD-FIELDS.
015200     05 WS-HOLD-PATIENT-ID        PIC X(10).
015300     05 WS-HOLD-DATASET-FLAG      PIC X(01).
015400         88 HOLD-IS-SYNTHETIC     VALUE "S".
015450     05 FILLER                    PIC X(01).
015500
015600 01  WS-EPISODE-1-FIELDS.
015700     05 EP-TALLY                  PIC 9(03) COMP.
015800     05 WS-1ST-BG-FLAG            PIC X(01) VALUE "N".
015900     05 WS-1ST-II-FLAG            PIC X(01) VALUE "N".
016000     05 WS-1ST-NI-FLAG            PIC X(01) VALUE "N".
016100     05 WS-LATEST-BG-TIME         PIC 9(13) VALUE ZERO.
016200     05 WS-LATEST-BG-VALUE        PIC 9(05)V99 VALUE ZERO.
016250     05 FILLER                    PIC X(01).
016300
016400 01  WS-ERROR-MSG                 PIC X(40).
016500
016600***  PREDICTION-INTERVAL FIELDS HELD ACROSS THE MATCH-MERGE, SO
016700***  THE NEXT READ OF PREDINTV DOESN'T CLOBBER THEM MID-SCORE
016800 01  WS-PI-HOLD-GROUP.
016900     05 WS-PI-SUCCESS-FLAG        PIC X(01).
017000     05 WS-PI-BG5TH               PIC 9(05)V99.
017100     05 WS-PI-BG95TH              PIC 9(05)V99.
017200     05 WS-PI-UPDATE-TIME         PIC 9(13).
017300 01  WS-PI-HOLD-BYTES REDEFINES WS-PI-HOLD-GROUP.
017400     05 FILLER                    PIC X(28).
017500
017600 01  WS-SCORE-WORK.
017700     05 WS-UPDATE-LIMIT           PIC S9(13).
017800     05 WS-INTERVAL-CENTER        PIC 9(05)V99.
017900     05 WS-IN-RANGE-FLAG          PIC 9(01).
018000     05 WS-DIFF                   PIC S9(05)V9(04) COMP-3.
018100     05 WS-ABS-DIFF               PIC S9(05)V9(04) COMP-3.
018200     05 WS-SQ-DIFF                PIC S9(09)V9(04) COMP-3.
018300     05 WS-PCT-DIFF               PIC S9(05)V9(04) COMP-3.
018350     05 FILLER                    PIC X(01).
018400
018500***  SYNTHETIC-POPULATION ACCUMULATOR -- SAME LAYOUT AS THE
018600***  PMETRICS LINKAGE RECORD, PASSED TO PMETRICS BY REFERENCE
018700 01  WS-S-METRICS-REC.
018800     05  WS-S-DATASET-FLAG        PIC X(01) VALUE "S".
018900     05  WS-S-RECORD-COUNT        PIC 9(07) COMP VALUE ZERO.
019000     05  WS-S-INRANGE-COUNT       PIC 9(07) COMP VALUE ZERO.
019100     05  WS-S-SUM-ABS-DIFF    PIC S9(09)V9(04) COMP-3 VALUE ZERO.
019200     05  WS-S-SUM-SQ-DIFF     PIC S9(09)V9(04) COMP-3 VALUE ZERO.
019300     05  WS-S-SUM-ABS-PCT-DIFF PIC S9(05)V9(04) COMP-3 VALUE ZERO.
019400     05  WS-S-COVERAGE-RATE   PIC S9(01)V9(04) COMP-3 VALUE ZERO.
019500     05  WS-S-MAE             PIC S9(07)V9(04) COMP-3 VALUE ZERO.
019600     05  WS-S-RMSE            PIC S9(07)V9(04) COMP-3 VALUE ZERO.
019700     05  WS-S-MAPE            PIC S9(01)V9(04) COMP-3 VALUE ZERO.
019800     05  WS-S-RETURN-CD           PIC S9(04) COMP VALUE ZERO.
019900     05  FILLER                   PIC X(05).
020000***  RAW-BYTE DUMP VIEW OF THE SYNTHETIC ACCUMULATOR, USED ONLY
020100***  WHEN A BAD METRICS RECORD HAS TO BE TRACED ON THE SYSOUT
020200 01  WS-S-METRICS-BYTES REDEFINES WS-S-METRICS-REC.
020300     05  FILLER                   PIC X(53).
020400
020500***  REAL-WORLD-POPULATION ACCUMULATOR -- SAME LAYOUT AS ABOVE
020600 01  WS-R-METRICS-REC.
020700     05  WS-R-DATASET-FLAG        PIC X(01) VALUE "R".
020800     05  WS-R-RECORD-COUNT        PIC 9(07) COMP VALUE ZERO.
020900     05  WS-R-INRANGE-COUNT       PIC 9(07) COMP VALUE ZERO.
021000     05  WS-R-SUM-ABS-DIFF    PIC S9(09)V9(04) COMP-3 VALUE ZERO.
021100     05  WS-R-SUM-SQ-DIFF     PIC S9(09)V9(04) COMP-3 VALUE ZERO.
021200     05  WS-R-SUM-ABS-PCT-DIFF PIC S9(05)V9(04) COMP-3 VALUE ZERO.
021300     05  WS-R-COVERAGE-RATE   PIC S9(01)V9(04) COMP-3 VALUE ZERO.
021400     05  WS-R-MAE             PIC S9(07)V9(04) COMP-3 VALUE ZERO.
021500     05  WS-R-RMSE            PIC S9(07)V9(04) COMP-3 VALUE ZERO.
021600     05  WS-R-MAPE            PIC S9(01)V9(04) COMP-3 VALUE ZERO.
021700     05  WS-R-RETURN-CD           PIC S9(04) COMP VALUE ZERO.
021800     05  FILLER                   PIC X(05).
021900 01  WS-R-METRICS-BYTES REDEFINES WS-R-METRICS-REC.
022000     05  FILLER                   PIC X(53).
022100
022200 01  COUNTERS-AND-ACCUMULATORS.
022300     05 RECORDS-READ               PIC 9(07) COMP.
022400     05 PATIENTS-PROCESSED         PIC 9(07) COMP.
022500     05 WS-FAILED-COUNT            PIC 9(07) COMP.
022550     05 FILLER                     PIC X(01).
022600
022700 COPY ABENDWRK.
022800
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200             UNTIL NO-MORE-DATA.
023300     PERFORM 999-CLEANUP THRU 999-EXIT.
023400     MOVE +0 TO RETURN-CODE.
023500     GOBACK.
023600
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB PREDSCOR ********".
024000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024200     PERFORM 900-READ-PATEVNT THRU 900-EXIT.
024300     PERFORM 950-READ-PREDINTV THRU 950-EXIT.
024400     IF NO-MORE-DATA
024500         MOVE "EMPTY PATIENT-EVENTS FILE" TO ABEND-REASON
024600         GO TO 1000-ABEND-RTN.
024700 000-EXIT.
024800     EXIT.
024900
025000 100-MAINLINE.
025100     MOVE "100-MAINLINE" TO PARA-NAME.
025200     MOVE PE-PATIENT-ID TO WS-HOLD-PATIENT-ID.
025300     MOVE PE-DATASET-FLAG TO WS-HOLD-DATASET-FLAG.
025400     MOVE ZERO TO EP-TALLY, WS-LATEST-BG-TIME, WS-LATEST-BG-VALUE.
025500     MOVE "N" TO WS-1ST-BG-FLAG, WS-1ST-II-FLAG, WS-1ST-NI-FLAG.
025600     PERFORM 200-BUFFER-PATIENT THRU 200-EXIT
025700         UNTIL NO-MORE-DATA
025800            OR PE-PATIENT-ID NOT = WS-HOLD-PATIENT-ID.
025900
026000     PERFORM 300-CHECK-B1-COMPLETENESS THRU 300-EXIT.
026100     IF WS-SUCCESS-FLAG = "Y"
026200         PERFORM 400-SCORE-PATIENT THRU 400-EXIT.
026300     PERFORM 700-WRITE-PREDRSLT THRU 700-EXIT.
026400     ADD +1 TO PATIENTS-PROCESSED.
026500 100-EXIT.
026600     EXIT.
026700
026800 200-BUFFER-PATIENT.
026900     MOVE "200-BUFFER-PATIENT" TO PARA-NAME.
027000     IF EPISODE-HEADER
027100         ADD +1 TO EP-TALLY
027200         IF EP-TALLY = 1
027300             MOVE FPF-BLOOD-GLUCOSE TO WS-1ST-BG-FLAG
027400             MOVE FPF-INSULIN-INFUSION TO WS-1ST-II-FLAG
027500             MOVE FPF-NUTRITION-INFUSION TO WS-1ST-NI-FLAG
027600         END-IF
027700     ELSE
027800         IF EP-TALLY = 1 AND BG-EVENT
027900             IF PE-EVENT-TIME > WS-LATEST-BG-TIME
028000                 MOVE PE-EVENT-TIME TO WS-LATEST-BG-TIME
028100                 MOVE PE-EVENT-VALUE TO WS-LATEST-BG-VALUE
028200             END-IF
028300         END-IF
028400     END-IF.
028500     PERFORM 900-READ-PATEVNT THRU 900-EXIT.
028600 200-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000* B1 -- RECORD COMPLETENESS
029100******************************************************************
029200 300-CHECK-B1-COMPLETENESS.
029300     MOVE "300-CHECK-B1-COMPLETENESS" TO PARA-NAME.
029400     IF EP-TALLY = 0
029500         MOVE "N" TO WS-SUCCESS-FLAG
029600         MOVE "NO EPISODES" TO WS-ERROR-MSG
029700         GO TO 300-EXIT.
029800     IF WS-1ST-BG-FLAG NOT = "Y"
029900         MOVE "N" TO WS-SUCCESS-FLAG
030000         MOVE "MISSING FIELD: BLOODGLUCOSE" TO WS-ERROR-MSG
030100         GO TO 300-EXIT.
030200     IF WS-1ST-II-FLAG NOT = "Y"
030300         MOVE "N" TO WS-SUCCESS-FLAG
030400         MOVE "MISSING FIELD: INSULININFUSION" TO WS-ERROR-MSG
030500         GO TO 300-EXIT.
030600     IF WS-1ST-NI-FLAG NOT = "Y"
030700         MOVE "N" TO WS-SUCCESS-FLAG
030800         MOVE "MISSING FIELD: NUTRITIONINFUSION" TO WS-ERROR-MSG
030900         GO TO 300-EXIT.
031000     MOVE "Y" TO WS-SUCCESS-FLAG.
031100     MOVE SPACES TO WS-ERROR-MSG.
031200 300-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* B2 -- PREDICTION-TIME WINDOW, THEN SCORE AGAINST THE INTERVAL
031700******************************************************************
031800 400-SCORE-PATIENT.
031900     MOVE "400-SCORE-PATIENT" TO PARA-NAME.
032000     PERFORM 450-FIND-PRED-INTERVAL THRU 450-EXIT.
032100     IF WS-MATCH-FOUND NOT = "Y"
032200         MOVE "N" TO WS-SUCCESS-FLAG
032300         MOVE "NO PREDICTION INTERVAL" TO WS-ERROR-MSG
032400         GO TO 400-EXIT.
032500     IF WS-PI-SUCCESS-FLAG NOT = "Y"
032600         MOVE "N" TO WS-SUCCESS-FLAG
032700         MOVE "PREDICTION REQUEST FAILED" TO WS-ERROR-MSG
032800         GO TO 400-EXIT.
032900     IF WS-LATEST-BG-TIME < WS-PI-UPDATE-TIME
033000         MOVE "N" TO WS-SUCCESS-FLAG
033100         MOVE "PRED TIME BELOW UPDATE" TO WS-ERROR-MSG
033200         GO TO 400-EXIT.
033300     COMPUTE WS-UPDATE-LIMIT = WS-PI-UPDATE-TIME + 10800000.
033400     IF WS-LATEST-BG-TIME > WS-UPDATE-LIMIT
033500         MOVE "N" TO WS-SUCCESS-FLAG
033600         MOVE "PRED TIME ABOVE LIMIT" TO WS-ERROR-MSG
033700         GO TO 400-EXIT.
033800
033900     MOVE "Y" TO WS-SUCCESS-FLAG.
034000     MOVE SPACES TO WS-ERROR-MSG.
034100     COMPUTE WS-INTERVAL-CENTER ROUNDED =
034200         (WS-PI-BG5TH + WS-PI-BG95TH) / 2.
034300     IF WS-LATEST-BG-VALUE >= WS-PI-BG5TH
034400        AND WS-LATEST-BG-VALUE <= WS-PI-BG95TH
034500         MOVE 1 TO WS-IN-RANGE-FLAG
034600     ELSE
034700         MOVE 0 TO WS-IN-RANGE-FLAG.
034800     PERFORM 500-ACCUMULATE-METRICS THRU 500-EXIT.
034900 400-EXIT.
035000     EXIT.
035100
035200 450-FIND-PRED-INTERVAL.
035300     MOVE "N" TO WS-MATCH-FOUND.
035400     PERFORM 460-ADVANCE-PREDINTV THRU 460-EXIT
035500         UNTIL NO-MORE-PRED
035600            OR PI-PATIENT-ID NOT < WS-HOLD-PATIENT-ID.
035700     IF NO-MORE-PRED
035800         GO TO 450-EXIT.
035900     IF PI-PATIENT-ID = WS-HOLD-PATIENT-ID
036000         MOVE "Y" TO WS-MATCH-FOUND
036100         MOVE PI-SUCCESS-FLAG TO WS-PI-SUCCESS-FLAG
036200         MOVE PI-BG5TH TO WS-PI-BG5TH
036300         MOVE PI-BG95TH TO WS-PI-BG95TH
036400         MOVE PI-UPDATE-TIME TO WS-PI-UPDATE-TIME
036500         PERFORM 950-READ-PREDINTV THRU 950-EXIT.
036600 450-EXIT.
036700     EXIT.
036800
036900 460-ADVANCE-PREDINTV.
037000     PERFORM 950-READ-PREDINTV THRU 950-EXIT.
037100 460-EXIT.
037200     EXIT.
037300
037400 500-ACCUMULATE-METRICS.
037500     MOVE "500-ACCUMULATE-METRICS" TO PARA-NAME.
037600     COMPUTE WS-DIFF = WS-LATEST-BG-VALUE - WS-INTERVAL-CENTER.
037700     IF WS-DIFF < 0
037800         COMPUTE WS-ABS-DIFF = WS-DIFF * -1
037900     ELSE
038000         MOVE WS-DIFF TO WS-ABS-DIFF.
038100     COMPUTE WS-SQ-DIFF ROUNDED = WS-DIFF * WS-DIFF.
038200     COMPUTE WS-PCT-DIFF ROUNDED =
038300         WS-ABS-DIFF / WS-LATEST-BG-VALUE.
038400     IF HOLD-IS-SYNTHETIC
038500         ADD +1 TO WS-S-RECORD-COUNT
038600         ADD WS-IN-RANGE-FLAG TO WS-S-INRANGE-COUNT
038700         ADD WS-ABS-DIFF TO WS-S-SUM-ABS-DIFF
038800         ADD WS-SQ-DIFF TO WS-S-SUM-SQ-DIFF
038900         ADD WS-PCT-DIFF TO WS-S-SUM-ABS-PCT-DIFF
039000     ELSE
039100         ADD +1 TO WS-R-RECORD-COUNT
039200         ADD WS-IN-RANGE-FLAG TO WS-R-INRANGE-COUNT
039300         ADD WS-ABS-DIFF TO WS-R-SUM-ABS-DIFF
039400         ADD WS-SQ-DIFF TO WS-R-SUM-SQ-DIFF
039500         ADD WS-PCT-DIFF TO WS-R-SUM-ABS-PCT-DIFF.
039600 500-EXIT.
039700     EXIT.
039800
039900 700-WRITE-PREDRSLT.
040000     MOVE "700-WRITE-PREDRSLT" TO PARA-NAME.
040100     MOVE WS-HOLD-PATIENT-ID TO PR-PATIENT-ID.
040200     MOVE WS-HOLD-DATASET-FLAG TO PR-DATASET-FLAG.
040300     IF WS-SUCCESS-FLAG = "Y"
040400         MOVE WS-LATEST-BG-VALUE TO PR-GROUND-TRUTH
040500         MOVE WS-PI-BG5TH TO PR-BG5TH
040600         MOVE WS-PI-BG95TH TO PR-BG95TH
040700         MOVE WS-INTERVAL-CENTER TO PR-INTERVAL-CENTER
040800         MOVE WS-IN-RANGE-FLAG TO PR-IN-RANGE-FLAG
040900         MOVE "Y" TO PR-SUCCESS-FLAG
041000         MOVE SPACES TO PR-ERROR-MSG
041100     ELSE
041200         MOVE ZERO TO PR-GROUND-TRUTH, PR-BG5TH, PR-BG95TH,
041300                      PR-INTERVAL-CENTER, PR-IN-RANGE-FLAG
041400         MOVE "N" TO PR-SUCCESS-FLAG
041500         MOVE WS-ERROR-MSG TO PR-ERROR-MSG
041600         ADD +1 TO WS-FAILED-COUNT.
041700     WRITE PREDRSLT-FD-REC FROM PRED-RESULT-REC.
041800 700-EXIT.
041900     EXIT.
042000
042100 800-OPEN-FILES.
042200     MOVE "800-OPEN-FILES" TO PARA-NAME.
042300     OPEN INPUT PATEVNT, PREDINTV.
042400     OPEN OUTPUT PREDRSLT, METRICS, SYSOUT.
042500 800-EXIT.
042600     EXIT.
042700
042800 850-CLOSE-FILES.
042900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043000     CLOSE PATEVNT, PREDINTV, PREDRSLT, METRICS, SYSOUT.
043100 850-EXIT.
043200     EXIT.
043300
043400 900-READ-PATEVNT.
043500     READ PATEVNT INTO PATIENT-EVENT-REC
043600         AT END MOVE "N" TO MORE-DATA-SW
043700         GO TO 900-EXIT
043800     END-READ.
043900     ADD +1 TO RECORDS-READ.
044000 900-EXIT.
044100     EXIT.
044200
044300 950-READ-PREDINTV.
044400     READ PREDINTV INTO PRED-INTERVAL-REC
044500         AT END MOVE "N" TO MORE-PRED-SW
044600         GO TO 950-EXIT
044700     END-READ.
044800 950-EXIT.
044900     EXIT.
045000
045100 999-CLEANUP.
045200     MOVE "999-CLEANUP" TO PARA-NAME.
045300     CALL "PMETRICS" USING WS-S-METRICS-REC.
045400     CALL "PMETRICS" USING WS-R-METRICS-REC.
045500     WRITE METRICS-FD-REC FROM WS-S-METRICS-REC.
045600     WRITE METRICS-FD-REC FROM WS-R-METRICS-REC.
045700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045800     DISPLAY "PREDICTION SCORING SUMMARY - STAR POST MARKET".
045900     DISPLAY "PATIENTS PROCESSED ........ " PATIENTS-PROCESSED.
046000     DISPLAY "FAILED / EXCLUDED ......... " WS-FAILED-COUNT.
046100     DISPLAY "SYNTHETIC RECORDS SCORED .. " WS-S-RECORD-COUNT.
046200     DISPLAY "REALWORLD RECORDS SCORED .. " WS-R-RECORD-COUNT.
046300     DISPLAY "******** NORMAL END OF JOB PREDSCOR ********".
046400 999-EXIT.
046500     EXIT.
046600
046700 1000-ABEND-RTN.
046800     WRITE SYSOUT-REC FROM ABEND-REC.
046900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047000     DISPLAY "*** ABNORMAL END - PREDSCOR ***" UPON CONSOLE.
047100     DIVIDE ZERO-VAL INTO ONE-VAL.
