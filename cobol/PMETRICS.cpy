000100******************************************************************
000200*    PMETRICS  --  POPULATION METRICS RECORD                    *
000300*    ACCUMULATED BY PREDSCOR DURING THE MATCH-MERGE PASS, THEN  *
000400*    PASSED TO THE PMETRICS CALC SUBPROGRAM TO FINISH THE B3    *
000500*    FORMULAS, THEN WRITTEN TO THE METRICS WORK FILE FOR ADVRPT *
000600******************************************************************
000700* 09/21/99  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB       *
000800******************************************************************
000900 01  POP-METRICS-REC.
001000     05  PM-DATASET-FLAG          PIC X(01).
001100         88  SYNTHETIC-POPULATION     VALUE "S".
001200         88  REALWORLD-POPULATION     VALUE "R".
001300     05  PM-RECORD-COUNT          PIC 9(07) COMP.
001400     05  PM-INRANGE-COUNT         PIC 9(07) COMP.
001500     05  PM-SUM-ABS-DIFF          PIC S9(09)V9(04) COMP-3.
001600     05  PM-SUM-SQ-DIFF           PIC S9(09)V9(04) COMP-3.
001700     05  PM-SUM-ABS-PCT-DIFF      PIC S9(05)V9(04) COMP-3.
001800     05  PM-COVERAGE-RATE         PIC S9(01)V9(04) COMP-3.
001900     05  PM-MAE                   PIC S9(07)V9(04) COMP-3.
002000     05  PM-RMSE                  PIC S9(07)V9(04) COMP-3.
002100     05  PM-MAPE                  PIC S9(01)V9(04) COMP-3.
002200     05  PM-RETURN-CD             PIC S9(04) COMP.
002300     05  FILLER                   PIC X(05) VALUE SPACES.
