000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PMETRICS.
000400 AUTHOR. RON T. WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/21/89.
000700 DATE-COMPILED. 09/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM FINISHES THE B3 ACCURACY METRICS FOR
001400*          ONE POPULATION (SYNTHETIC OR REAL-WORLD) OF THE STAR
001500*          ADVERSARIAL EVALUATION.  PREDSCOR ACCUMULATES THE
001600*          RECORD COUNT, IN-RANGE COUNT AND THE THREE RUNNING
001700*          SUMS WHILE IT READS THE MATCH-MERGE PASS, THEN CALLS
001800*          THIS ROUTINE ONCE PER POPULATION TO TURN THE SUMS
001900*          INTO COVERAGE RATE, MAE, RMSE AND MAPE.
002000*
002100*          CALLED BY:  PREDSCOR
002200*
002300******************************************************************
002400* CHANGE LOG
002500******************************************************************
002600* 09/21/89  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB
002700* 03/02/90  RTW  ADDED RETURN-CD SO PREDSCOR CAN TELL A ZERO-
002800*                POPULATION CALL FROM A REAL RESULT
002900* 07/14/91  MPK  RMSE NOW USES THE IN-HOUSE SQUARE ROOT LOOP --
003000*                SHOP STANDARD IS NO COMPILER INTRINSICS (SEE
003100*                STRLTH'S CALLER STANDARDS MEMO)
003200* 11/30/98  KLM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003300*                NO CHANGE REQUIRED, SIGNED OFF
003400* 04/18/02  PDQ  REQ 4502 - NEWTON-RAPHSON ITERATION CAP RAISED
003500*                FROM 10 TO 20 PASSES, LARGE RMSE VALUES WERE
003600*                NOT CONVERGING IN TIME FOR THE NIGHTLY WINDOW
003700* 09/09/05  DCS  REQ 5190 - MAPE AND COVERAGE RATE ROUNDED HERE
003800*                RATHER THAN IN THE CALLER, PER HOUSE STANDARD
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000***  THE THREE REDEFINES BELOW GIVE A RAW-BYTE VIEW OF EACH
005100***  NEWTON-RAPHSON WORK FIELD -- USED ONLY WHEN A BAD RMSE
005200***  RESULT HAS TO BE TRACED BYTE FOR BYTE ON A SYSOUT DUMP
005300 01  MISC-FIELDS.
005400     05  WS-GUESS                PIC S9(7)V9(4) COMP-3.
005500     05  WS-GUESS-BYTES REDEFINES WS-GUESS
005600                                  PIC X(06).
005700     05  WS-GUESS-NEXT            PIC S9(7)V9(4) COMP-3.
005800     05  WS-GUESS-NEXT-BYTES REDEFINES WS-GUESS-NEXT
005900                                  PIC X(06).
006000     05  WS-RADICAND              PIC S9(9)V9(4) COMP-3.
006100     05  WS-RADICAND-BYTES REDEFINES WS-RADICAND
006200                                  PIC X(07).
006300     05  WS-DIFF                  PIC S9(7)V9(4) COMP-3.
006400     05  WS-ITER-CNT              PIC 9(02) COMP.
006500     05  FILLER                   PIC X(01).
006600
006700 LINKAGE SECTION.
006800 COPY PMETRICS.
006900
007000 PROCEDURE DIVISION USING POP-METRICS-REC.
007100     PERFORM 100-CALC-COVERAGE-AND-MAPE THRU 100-EXIT.
007200     PERFORM 200-CALC-MAE THRU 200-EXIT.
007300     PERFORM 300-CALC-RMSE THRU 300-EXIT.
007400     GOBACK.
007500
007600 100-CALC-COVERAGE-AND-MAPE.
007700     IF PM-RECORD-COUNT = ZERO
007800        MOVE ZERO TO PM-COVERAGE-RATE, PM-MAE, PM-RMSE, PM-MAPE
007900        MOVE -1 TO PM-RETURN-CD
008000        GO TO 100-EXIT.
008100
008200     MOVE ZERO TO PM-RETURN-CD.
008300     COMPUTE PM-COVERAGE-RATE ROUNDED =
008400         PM-INRANGE-COUNT / PM-RECORD-COUNT.
008500     COMPUTE PM-MAPE ROUNDED =
008600         PM-SUM-ABS-PCT-DIFF / PM-RECORD-COUNT.
008700 100-EXIT.
008800     EXIT.
008900
009000 200-CALC-MAE.
009100     IF PM-RECORD-COUNT = ZERO
009200        GO TO 200-EXIT.
009300
009400     COMPUTE PM-MAE ROUNDED =
009500         PM-SUM-ABS-DIFF / PM-RECORD-COUNT.
009600 200-EXIT.
009700     EXIT.
009800
009900 300-CALC-RMSE.
010000     IF PM-RECORD-COUNT = ZERO
010100        GO TO 300-EXIT.
010200
010300     COMPUTE WS-RADICAND ROUNDED =
010400         PM-SUM-SQ-DIFF / PM-RECORD-COUNT.
010500     PERFORM 350-SQUARE-ROOT THRU 350-EXIT.
010600     MOVE WS-GUESS TO PM-RMSE.
010700 300-EXIT.
010800     EXIT.
010900
011000**** NEWTON-RAPHSON SQUARE ROOT OF WS-RADICAND -- THIS SHOP'S
011100**** COMPILER HAS NO INTRINSIC SQRT, SEE REQ 4502 ABOVE
011200 350-SQUARE-ROOT.
011300     IF WS-RADICAND = ZERO
011400        MOVE ZERO TO WS-GUESS
011500        GO TO 350-EXIT.
011600
011700     MOVE WS-RADICAND TO WS-GUESS.
011800     PERFORM 360-NEWTON-STEP THRU 360-EXIT
011900         VARYING WS-ITER-CNT FROM 1 BY 1 UNTIL WS-ITER-CNT > 20.
012000 350-EXIT.
012100     EXIT.
012200
012300 360-NEWTON-STEP.
012400     COMPUTE WS-GUESS-NEXT ROUNDED =
012500         ( WS-GUESS + ( WS-RADICAND / WS-GUESS ) ) / 2.
012600     COMPUTE WS-DIFF = WS-GUESS-NEXT - WS-GUESS.
012700     MOVE WS-GUESS-NEXT TO WS-GUESS.
012800     IF WS-DIFF < 0.0001 AND WS-DIFF > -0.0001
012900        MOVE 21 TO WS-ITER-CNT.
013000 360-EXIT.
013100     EXIT.
