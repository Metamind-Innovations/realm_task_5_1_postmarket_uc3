000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADVRPT.
000400 AUTHOR. RON T. WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/22/89.
000700 DATE-COMPILED. 09/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          READS THE TWO FINISHED POPULATION-METRICS RECORDS
001400*          WRITTEN BY PREDSCOR (ONE SYNTHETIC, ONE REAL-WORLD)
001500*          AND PRINTS THE ADVERSARIAL EVALUATION COMPARISON
001600*          REPORT -- COVERAGE RATE, MAE, RMSE AND MAPE, EACH
001700*          SHOWN RWD / SYNTHETIC / DIFFERENCE.  SMALL DIFFERENCES
001800*          ARE THE SIGNAL THAT THE SYNTHETIC POPULATION IS AN
001900*          ACCEPTABLE SUBSTITUTE FOR REAL PATIENT DATA.  THIS IS
002000*          A SINGLE-PAGE SUMMARY -- THERE IS NO CONTROL BREAK.
002100*
002200*          INPUT FILE               -   STAR.METRICS
002300*          OUTPUT FILE PRODUCED     -   STAR.ADVRPT (PRINT)
002400*          DUMP FILE                -   SYSOUT
002500*
002600******************************************************************
002700* CHANGE LOG
002800******************************************************************
002900* 09/22/89  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB
003000* 04/09/90  RTW  DIFFERENCE LINES ADDED UNDER EACH METRIC
003100* 10/02/91  MPK  COVERAGE RATE AND MAPE NOW PRINT AS PERCENTAGE
003200*                POINTS (X100) RATHER THAN A RAW PROPORTION
003300* 01/14/99  KLM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003400*                NO CHANGE REQUIRED, SIGNED OFF
003500* 05/11/06  DCS  REQ 5190 - NOW READS THE METRICS WORK FILE
003600*                PRODUCED BY PREDSCOR INSTEAD OF RE-READING
003700*                BOTH INPUT FILES AND RE-DOING THE ARITHMETIC
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT METRICS
005300     ASSIGN TO UT-S-METRICS
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS IFCODE.
005600
005700     SELECT ADVRPT-FILE
005800     ASSIGN TO UT-S-ADVRPT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(130).
007100
007200****** TWO RECORDS -- SYNTHETIC AND REAL-WORLD POPULATION METRICS
007300 FD  METRICS
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 53 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS METRICS-FD-REC.
007900 01  METRICS-FD-REC PIC X(53).
008000
008100****** 80-COLUMN PRINT FILE
008200 FD  ADVRPT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RPT-REC.
008800 01  RPT-REC PIC X(80).
008900
009000** QSAM FILE
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(2).
009500         88 CODE-READ      VALUE SPACES.
009600     05  OFCODE                  PIC X(2).
009700         88 CODE-WRITE     VALUE SPACES.
009750     05  FILLER                  PIC X(01).
009800
009900 01  FLAGS-AND-SWITCHES.
010000     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
010100         88 NO-MORE-DATA   VALUE "N".
010150     05 FILLER                    PIC X(01).
010200
010300***  COMMON 80-BYTE PRINT AREA.  THE TWO REDEFINES BELOW SPLIT
010400***  IT DIFFERENTLY FOR A CENTERED TITLE LINE AND FOR A LABEL/
010500***  VALUE METRIC LINE -- SAME STORAGE, TWO SHAPES
010600 01  WS-PRINT-AREA.
010700     05  WS-PRINT-TEXT             PIC X(80).
010800 01  WS-TITLE-LINE REDEFINES WS-PRINT-AREA.
010900     05  TL-FILLER1                PIC X(18).
011000     05  TL-TEXT                   PIC X(44).
011100     05  TL-FILLER2                PIC X(18).
011200 01  WS-METRIC-LINE REDEFINES WS-PRINT-AREA.
011300     05  ML-LABEL                  PIC X(14).
011400     05  ML-VALUE                  PIC X(16).
011500     05  FILLER                    PIC X(50).
011600
011700***  INBOUND POPULATION METRICS -- SAME LAYOUT AS PMETRICS.CPY'S
011800***  POP-METRICS-REC, KEPT SEPARATE SO SYN/RWD DON'T OVERWRITE
011900***  EACH OTHER WHILE BOTH RECORDS ARE HELD FOR REPORTING
012000 01  POP-METRICS-REC.
012100     05  PM-DATASET-FLAG           PIC X(01).
012200         88  SYNTHETIC-POPULATION      VALUE "S".
012300         88  REALWORLD-POPULATION      VALUE "R".
012400     05  PM-RECORD-COUNT           PIC 9(07) COMP.
012500     05  PM-INRANGE-COUNT          PIC 9(07) COMP.
012600     05  PM-SUM-ABS-DIFF           PIC S9(09)V9(04) COMP-3.
012700     05  PM-SUM-SQ-DIFF            PIC S9(09)V9(04) COMP-3.
012800     05  PM-SUM-ABS-PCT-DIFF       PIC S9(05)V9(04) COMP-3.
012900     05  PM-COVERAGE-RATE          PIC S9(01)V9(04) COMP-3.
013000     05  PM-MAE                    PIC S9(07)V9(04) COMP-3.
013100     05  PM-RMSE                   PIC S9(07)V9(04) COMP-3.
013200     05  PM-MAPE                   PIC S9(01)V9(04) COMP-3.
013300     05  PM-RETURN-CD              PIC S9(04) COMP.
013400     05  FILLER                    PIC X(05).
013500
013600 01  WS-SYN-REC.
013700     05  SY-DATASET-FLAG           PIC X(01).
013800     05  SY-RECORD-COUNT           PIC 9(07) COMP.
013900     05  SY-INRANGE-COUNT          PIC 9(07) COMP.
014000     05  SY-SUM-ABS-DIFF           PIC S9(09)V9(04) COMP-3.
014100     05  SY-SUM-SQ-DIFF            PIC S9(09)V9(04) COMP-3.
014200     05  SY-SUM-ABS-PCT-DIFF       PIC S9(05)V9(04) COMP-3.
014300     05  SY-COVERAGE-RATE          PIC S9(01)V9(04) COMP-3.
014400     05  SY-MAE                    PIC S9(07)V9(04) COMP-3.
014500     05  SY-RMSE                   PIC S9(07)V9(04) COMP-3.
014600     05  SY-MAPE                   PIC S9(01)V9(04) COMP-3.
014700     05  SY-RETURN-CD              PIC S9(04) COMP.
014800     05  FILLER                    PIC X(05).
014900***  RAW-BYTE VIEW, USED ONLY WHEN TRACING A BAD RECORD ON SYSOUT
015000 01  WS-SYN-REC-BYTES REDEFINES WS-SYN-REC.
015100     05  FILLER                    PIC X(53).
015200
015300 01  WS-RWD-REC.
015400     05  RW-DATASET-FLAG           PIC X(01).
015500     05  RW-RECORD-COUNT           PIC 9(07) COMP.
015600     05  RW-INRANGE-COUNT          PIC 9(07) COMP.
015700     05  RW-SUM-ABS-DIFF           PIC S9(09)V9(04) COMP-3.
015800     05  RW-SUM-SQ-DIFF            PIC S9(09)V9(04) COMP-3.
015900     05  RW-SUM-ABS-PCT-DIFF       PIC S9(05)V9(04) COMP-3.
016000     05  RW-COVERAGE-RATE          PIC S9(01)V9(04) COMP-3.
016100     05  RW-MAE                    PIC S9(07)V9(04) COMP-3.
016200     05  RW-RMSE                   PIC S9(07)V9(04) COMP-3.
016300     05  RW-MAPE                   PIC S9(01)V9(04) COMP-3.
016400     05  RW-RETURN-CD              PIC S9(04) COMP.
016500     05  FILLER                    PIC X(05).
016600
016700 01  WS-EDIT-FIELDS.
016800     05  WS-PP-VALUE               PIC S9(03)V9(02) COMP-3.
016900     05  WS-PP-EDIT                PIC ZZ9.99.
017000     05  WS-DEC4-VALUE             PIC S9(05)V9(04) COMP-3.
017100     05  WS-DEC4-EDIT               PIC ZZZZ9.9999.
017150     05  FILLER                    PIC X(01).
017200
017300 COPY ABENDWRK.
017400
017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-MAINLINE THRU 100-EXIT.
017800     PERFORM 999-CLEANUP THRU 999-EXIT.
017900     MOVE +0 TO RETURN-CODE.
018000     GOBACK.
018100
018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB ADVRPT ********".
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600     PERFORM 900-READ-METRICS THRU 900-EXIT.
018700     IF NO-MORE-DATA
018800         MOVE "EMPTY METRICS WORK FILE" TO ABEND-REASON
018900         GO TO 1000-ABEND-RTN.
019000 000-EXIT.
019100     EXIT.
019200
019300 100-MAINLINE.
019400     MOVE "100-MAINLINE" TO PARA-NAME.
019500     PERFORM 200-STORE-METRICS THRU 200-EXIT
019600         UNTIL NO-MORE-DATA.
019700     PERFORM 300-PRINT-TITLE    THRU 300-EXIT.
019800     PERFORM 350-PRINT-COVERAGE THRU 350-EXIT.
019900     PERFORM 400-PRINT-MAE      THRU 400-EXIT.
020000     PERFORM 450-PRINT-RMSE     THRU 450-EXIT.
020100     PERFORM 500-PRINT-MAPE     THRU 500-EXIT.
020200 100-EXIT.
020300     EXIT.
020400
020500 200-STORE-METRICS.
020600     MOVE "200-STORE-METRICS" TO PARA-NAME.
020700     IF SYNTHETIC-POPULATION
020800         MOVE POP-METRICS-REC TO WS-SYN-REC
020900     ELSE
021000         MOVE POP-METRICS-REC TO WS-RWD-REC.
021100     PERFORM 900-READ-METRICS THRU 900-EXIT.
021200 200-EXIT.
021300     EXIT.
021400
021500 300-PRINT-TITLE.
021600     MOVE "300-PRINT-TITLE" TO PARA-NAME.
021700     MOVE SPACES TO WS-PRINT-AREA.
021800     MOVE "ADVERSARIAL EVALUATION - STAR POST MARKET" TO TL-TEXT.
021900     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING TOP-OF-FORM.
022000     MOVE SPACES TO WS-PRINT-AREA.
022100     MOVE "RWD VS SYNTHETIC DATA COMPARISON" TO TL-TEXT.
022200     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
022300     MOVE SPACES TO WS-PRINT-AREA.
022400     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
022500 300-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900* COVERAGE RATE -- PERCENTAGE POINTS, 2 DECIMALS
023000******************************************************************
023100 350-PRINT-COVERAGE.
023200     MOVE "350-PRINT-COVERAGE" TO PARA-NAME.
023300     MOVE SPACES TO WS-PRINT-AREA.
023400     MOVE "COVERAGE RATE" TO TL-TEXT.
023500     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 2.
023600
023700     COMPUTE WS-PP-VALUE ROUNDED = RW-COVERAGE-RATE * 100.
023800     PERFORM 360-MOVE-PP-LINE THRU 360-EXIT.
023900     MOVE "   RWD" TO ML-LABEL.
024000     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
024100
024200     COMPUTE WS-PP-VALUE ROUNDED = SY-COVERAGE-RATE * 100.
024300     PERFORM 360-MOVE-PP-LINE THRU 360-EXIT.
024400     MOVE "   SYNTHETIC" TO ML-LABEL.
024500     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
024600
024700     COMPUTE WS-PP-VALUE ROUNDED =
024800         (RW-COVERAGE-RATE - SY-COVERAGE-RATE) * 100.
024900     IF WS-PP-VALUE < 0
025000         COMPUTE WS-PP-VALUE = WS-PP-VALUE * -1.
025100     PERFORM 360-MOVE-PP-LINE THRU 360-EXIT.
025200     MOVE "   DIFFERENCE" TO ML-LABEL.
025300     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
025400 350-EXIT.
025500     EXIT.
025600
025700 360-MOVE-PP-LINE.
025800     MOVE SPACES TO WS-PRINT-AREA.
025900     MOVE WS-PP-VALUE TO WS-PP-EDIT.
026000     STRING WS-PP-EDIT DELIMITED BY SIZE
026100            " PP"      DELIMITED BY SIZE
026200            INTO ML-VALUE.
026300 360-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700* MAE -- 4 DECIMALS
026800******************************************************************
026900 400-PRINT-MAE.
027000     MOVE "400-PRINT-MAE" TO PARA-NAME.
027100     MOVE SPACES TO WS-PRINT-AREA.
027200     MOVE "MAE" TO TL-TEXT.
027300     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 2.
027400
027500     MOVE RW-MAE TO WS-DEC4-VALUE.
027600     PERFORM 410-MOVE-DEC4-LINE THRU 410-EXIT.
027700     MOVE "   RWD" TO ML-LABEL.
027800     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
027900
028000     MOVE SY-MAE TO WS-DEC4-VALUE.
028100     PERFORM 410-MOVE-DEC4-LINE THRU 410-EXIT.
028200     MOVE "   SYNTHETIC" TO ML-LABEL.
028300     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
028400
028500     COMPUTE WS-DEC4-VALUE ROUNDED = RW-MAE - SY-MAE.
028600     IF WS-DEC4-VALUE < 0
028700         COMPUTE WS-DEC4-VALUE = WS-DEC4-VALUE * -1.
028800     PERFORM 410-MOVE-DEC4-LINE THRU 410-EXIT.
028900     MOVE "   DIFFERENCE" TO ML-LABEL.
029000     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
029100 400-EXIT.
029200     EXIT.
029300
029400 410-MOVE-DEC4-LINE.
029500     MOVE SPACES TO WS-PRINT-AREA.
029600     MOVE WS-DEC4-VALUE TO WS-DEC4-EDIT.
029700     MOVE WS-DEC4-EDIT TO ML-VALUE.
029800 410-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200* RMSE -- 4 DECIMALS
030300******************************************************************
030400 450-PRINT-RMSE.
030500     MOVE "450-PRINT-RMSE" TO PARA-NAME.
030600     MOVE SPACES TO WS-PRINT-AREA.
030700     MOVE "RMSE" TO TL-TEXT.
030800     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 2.
030900
031000     MOVE RW-RMSE TO WS-DEC4-VALUE.
031100     PERFORM 410-MOVE-DEC4-LINE THRU 410-EXIT.
031200     MOVE "   RWD" TO ML-LABEL.
031300     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
031400
031500     MOVE SY-RMSE TO WS-DEC4-VALUE.
031600     PERFORM 410-MOVE-DEC4-LINE THRU 410-EXIT.
031700     MOVE "   SYNTHETIC" TO ML-LABEL.
031800     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
031900
032000     COMPUTE WS-DEC4-VALUE ROUNDED = RW-RMSE - SY-RMSE.
032100     IF WS-DEC4-VALUE < 0
032200         COMPUTE WS-DEC4-VALUE = WS-DEC4-VALUE * -1.
032300     PERFORM 410-MOVE-DEC4-LINE THRU 410-EXIT.
032400     MOVE "   DIFFERENCE" TO ML-LABEL.
032500     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
032600 450-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* MAPE -- PERCENTAGE POINTS, 2 DECIMALS
033100******************************************************************
033200 500-PRINT-MAPE.
033300     MOVE "500-PRINT-MAPE" TO PARA-NAME.
033400     MOVE SPACES TO WS-PRINT-AREA.
033500     MOVE "MAPE" TO TL-TEXT.
033600     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 2.
033700
033800     COMPUTE WS-PP-VALUE ROUNDED = RW-MAPE * 100.
033900     PERFORM 360-MOVE-PP-LINE THRU 360-EXIT.
034000     MOVE "   RWD" TO ML-LABEL.
034100     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
034200
034300     COMPUTE WS-PP-VALUE ROUNDED = SY-MAPE * 100.
034400     PERFORM 360-MOVE-PP-LINE THRU 360-EXIT.
034500     MOVE "   SYNTHETIC" TO ML-LABEL.
034600     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
034700
034800     COMPUTE WS-PP-VALUE ROUNDED = (RW-MAPE - SY-MAPE) * 100.
034900     IF WS-PP-VALUE < 0
035000         COMPUTE WS-PP-VALUE = WS-PP-VALUE * -1.
035100     PERFORM 360-MOVE-PP-LINE THRU 360-EXIT.
035200     MOVE "   DIFFERENCE" TO ML-LABEL.
035300     WRITE RPT-REC FROM WS-PRINT-AREA AFTER ADVANCING 1.
035400 500-EXIT.
035500     EXIT.
035600
035700 800-OPEN-FILES.
035800     MOVE "800-OPEN-FILES" TO PARA-NAME.
035900     OPEN INPUT METRICS.
036000     OPEN OUTPUT ADVRPT-FILE, SYSOUT.
036100 800-EXIT.
036200     EXIT.
036300
036400 850-CLOSE-FILES.
036500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036600     CLOSE METRICS, ADVRPT-FILE, SYSOUT.
036700 850-EXIT.
036800     EXIT.
036900
037000 900-READ-METRICS.
037100     READ METRICS INTO POP-METRICS-REC
037200         AT END MOVE "N" TO MORE-DATA-SW
037300         GO TO 900-EXIT
037400     END-READ.
037500 900-EXIT.
037600     EXIT.
037700
037800 999-CLEANUP.
037900     MOVE "999-CLEANUP" TO PARA-NAME.
038000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038100     DISPLAY "******** NORMAL END OF JOB ADVRPT ********".
038200 999-EXIT.
038300     EXIT.
038400
038500 1000-ABEND-RTN.
038600     WRITE SYSOUT-REC FROM ABEND-REC.
038700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800     DISPLAY "*** ABNORMAL END OF JOB - ADVRPT ***" UPON CONSOLE.
038900     DIVIDE ZERO-VAL INTO ONE-VAL.
