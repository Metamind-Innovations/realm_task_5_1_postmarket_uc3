000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/87.
000700 DATE-COMPILED. 02/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERIC SHOP UTILITY -- RETURNS THE TRIMMED LENGTH OF
001400*          A TEXT FIELD (POSITION OF THE LAST NON-SPACE BYTE).
001500*          CALLERS PASS WHATEVER SIZE FIELD THEY HAVE; THE
001600*          LINKAGE RECORD IS DECLARED AT THE SHOP-STANDARD
001700*          MAXIMUM OF 255 BYTES, SO A SHORTER CALLER FIELD READS
001800*          A FEW BYTES OF WHATEVER FOLLOWS IT IN STORAGE -- SAME
001900*          AS THE ORIGINAL COMMENT-LENGTH ROUTINE THIS WAS BUILT
002000*          FROM, SEE THE "NICE BUG" REMARK IN PATSRCH.
002100*
002200******************************************************************
002300* CHANGE LOG
002400******************************************************************
002500* 02/14/87  JS   ORIGINAL - REPLACES THE REVERSE-AND-COUNT-LEADING
002600*                -SPACES TRICK WITH A STRAIGHT BACKWARD SCAN, THIS
002700*                SHOP'S COMPILER WILL NOT TAKE FUNCTION REVERSE
002800* 11/02/98  KLM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002900*                NO CHANGE REQUIRED, SIGNED OFF
003000* 09/14/99  RTW  NO LOGIC CHANGE -- ADOPTED BY THE STAR SYNTHETIC
003100*                -DATA JOB FOR BUILDING THE CHECK-1 DETAIL TEXT
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  L                        PIC S9(04) COMP.
004600     05  FILLER                   PIC X(01).
004700
004800 LINKAGE SECTION.
004900 01  TEXT1                        PIC X(255).
005000 01  RETURN-LTH                   PIC S9(04).
005100
005200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005300     MOVE 255 TO L.
005400     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
005500         UNTIL L = 0 OR TEXT1(L:1) NOT = SPACE.
005600     ADD L TO RETURN-LTH.
005700     GOBACK.
005800
005900 100-SCAN-BACKWARD.
006000     SUBTRACT 1 FROM L.
006100 100-EXIT.
006200     EXIT.
