000100******************************************************************
000200*    PREDINTV  --  PREDICTION-INTERVAL RECORD (STAR JOB)        *
000300*    ONE RECORD PER PATIENT.  REPLACES THE LIVE CALL TO THE     *
000400*    PREDICTION SERVICE WITH A PRE-COMPUTED INPUT FILE, SORTED  *
000500*    ASCENDING BY PI-PATIENT-ID TO MATCH AGAINST PATEVNT.        *
000600******************************************************************
000700* 09/14/99  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB       *
000800******************************************************************
000900 01  PRED-INTERVAL-REC.
001000     05  PI-PATIENT-ID            PIC X(10).
001100     05  PI-DATASET-FLAG          PIC X(01).
001200         88  SYNTHETIC-PREDICTION     VALUE "S".
001300         88  REALWORLD-PREDICTION     VALUE "R".
001400     05  PI-SUCCESS-FLAG          PIC X(01).
001500         88  PREDICTION-SUCCEEDED     VALUE "Y".
001600         88  PREDICTION-FAILED        VALUE "N".
001700     05  PI-BG5TH                 PIC 9(05)V99.
001800     05  PI-BG95TH                PIC 9(05)V99.
001900     05  PI-UPDATE-TIME           PIC 9(13).
002000     05  FILLER                   PIC X(07) VALUE SPACES.
