000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STAVALID.
000400 AUTHOR. RON T. WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/89.
000700 DATE-COMPILED. 09/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE STATISTICAL/PLAUSIBILITY CHECKS
001400*          (1-4) AGAINST THE STAR SYNTHETIC PATIENT EVENT FILE.
001500*          INPUT RECORDS FOR ONE PATIENT ARE CONTIGUOUS AND EACH
001600*          EPISODE'S 'HD' HEADER RECORD PRECEDES THAT EPISODE'S
001700*          EVENT RECORDS.  THE PROGRAM BUFFERS ONE PATIENT AT A
001800*          TIME INTO WORKING STORAGE TABLES, RUNS ALL FOUR CHECKS
001900*          OVER EVERY EPISODE OF THE PATIENT, WRITES FOUR RESULT
002000*          RECORDS AT THE PATIENT BREAK, AND DISPLAYS GRAND
002100*          TOTALS AT END OF JOB.  ONLY 'S' (SYNTHETIC) PATIENTS
002200*          ARE CHECKED -- 'R' (REAL-WORLD) PATIENTS ARE READ AND
002300*          BYPASSED, PER THE JOB SPEC.
002400*
002500*          INPUT FILE              -   STAR.PATEVNT
002600*          OUTPUT FILE PRODUCED    -   STAR.STATRSLT
002700*          DUMP FILE               -   SYSOUT
002800*
002900******************************************************************
003000* CHANGE LOG
003100******************************************************************
003200* 09/14/89  RTW  ORIGINAL FOR THE STAR SYNTHETIC-DATA JOB
003300* 03/01/90  RTW  CHECK-2 TIMELINE MERGE ADDED -- INSULIN AND
003400*                NUTRITION INFUSION EVENTS WALKED TOGETHER
003500* 08/19/91  MPK  CHECK-4 WINDOW ARITHMETIC CORRECTED, WAS USING
003600*                AN OPEN WINDOW INSTEAD OF THE CLOSED [T-6H,T]
003700* 11/22/98  KLM  Y2K REVIEW - ALL TIMESTAMPS ARE EPOCH-MS, NO
003800*                TWO-DIGIT YEAR FIELDS IN THIS PROGRAM, SIGNED
003900*                OFF FOR Y2K
004000* 06/09/03  PDQ  REQ 4488 - EPISODE AND EVENT TABLE SIZES RAISED
004100*                TO 100/2000 ENTRIES, LARGE SYNTHETIC PATIENTS
004200*                WERE OVERFLOWING THE ORIGINAL TABLE SIZE
004300* 02/17/06  DCS  REQ 5201 - CHECK-1 DETAIL TEXT NOW BUILT WITH
004400*                FLDLEN/STRING INSTEAD OF A FIXED TEMPLATE, SO
004500*                MISSING-FIELD LISTS DON'T TRUNCATE
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT PATEVNT
005900     ASSIGN TO UT-S-PATEVNT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS IFCODE.
006200
006300     SELECT STATRSLT
006400     ASSIGN TO UT-S-STATRSLT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** THIS FILE CARRIES THE SYNTHETIC AND REAL-WORLD PATIENT
007900****** EVENT STREAM.  RECORDS FOR ONE PATIENT ARE CONTIGUOUS;
008000****** EACH EPISODE'S 'HD' HEADER PRECEDES ITS OWN EVENT RECORDS
008100 FD  PATEVNT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 50 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PATEVNT-FD-REC.
008700 01  PATEVNT-FD-REC PIC X(50).
008800
008900****** ONE OUTPUT RECORD PER SYNTHETIC PATIENT PER CHECK (1-4)
009000 FD  STATRSLT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS STATRSLT-FD-REC.
009600 01  STATRSLT-FD-REC PIC X(80).
009700
009800** QSAM FILE
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  IFCODE                  PIC X(2).
010300         88 CODE-READ      VALUE SPACES.
010400         88 NO-MORE-RECS   VALUE "10".
010500     05  OFCODE                  PIC X(2).
010600         88 CODE-WRITE     VALUE SPACES.
010650     05  FILLER                  PIC X(01).
010700
010800 COPY PATEVNT.
010900** QSAM FILE
011000 COPY STATRSLT.
011100
011200 01  FLAGS-AND-SWITCHES.
011300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011400         88 NO-MORE-DATA  VALUE "N".
011500     05 WS-CHECK1-VALID           PIC X(01).
011600     05 WS-CHECK2-VALID           PIC X(01).
011700     05 WS-CHECK3-VALID           PIC X(01).
011800     05 WS-CHECK4-VALID           PIC X(01).
011900     05 WS-MISS-DIAB              PIC X(01).
012000     05 WS-MISS-START             PIC X(01).
012100     05 WS-MISS-BG                PIC X(01).
012200     05 WS-MISS-II                PIC X(01).
012300     05 WS-MISS-IB                PIC X(01).
012400     05 WS-MISS-NI                PIC X(01).
012500     05 WS-MISS-NB                PIC X(01).
012550     05 FILLER                    PIC X(01).
012600
012700 01  WS-HOLD-FIELDS.
012800     05 WS-HOLD-PATIENT-ID        PIC X(10).
012900     05 WS-HOLD-DATASET-FLAG      PIC X(01).
013000         88 HOLD-IS-SYNTHETIC     VALUE "S".
013050     05 FILLER                    PIC X(01).
013100***  REDEFINED BELOW SO THE HOLD AREA CAN BE DUMPED AS ONE FIELD
013200***  ON THE ABEND TRACE INSTEAD OF TWO SEPARATE DISPLAYS
013300 01  WS-HOLD-FIELDS-BYTES REDEFINES WS-HOLD-FIELDS
013400                                 PIC X(12).
013500
013600 01  WS-CHECK1-DETAIL             PIC X(60).
013700 01  WS-CHECK2-DETAIL             PIC X(60).
013800 01  WS-CHECK3-DETAIL             PIC X(60).
013900 01  WS-CHECK4-DETAIL             PIC X(60).
014000 01  WS-SCRATCH-DETAIL            PIC X(60).
014100 01  WS-APPEND-NAME               PIC X(20).
014200 01  WS-DETAIL-LTH                PIC S9(04) COMP.
014300
014400***  PATIENT EVENT BUFFER -- ONE PATIENT'S WORTH OF 'BG'/'II'/
014500***  'IB'/'NI'/'NB' EVENTS, LOADED BY 200-BUFFER-PATIENT
014600 01  WS-EVENT-TABLE.
014700     05 EV-TALLY                  PIC 9(04) COMP.
014800     05 EV-ENTRY OCCURS 2000 TIMES INDEXED BY EV-IDX.
014900        10 EV-EPISODE-NO          PIC 9(03).
015000        10 EV-REC-TYPE            PIC X(02).
015100        10 EV-EVENT-TIME          PIC 9(13).
015200        10 EV-EVENT-VALUE         PIC 9(05)V99.
015250        10 FILLER                 PIC X(01).
015300
015400***  EPISODE HEADER BUFFER -- ONE ENTRY PER 'HD' RECORD, HOLDS
015500***  THE DIABETIC STATUS AND THE SEVEN FIELD-PRESENT FLAGS
015600 01  WS-EPISODE-TABLE.
015700     05 EP-TALLY                  PIC 9(02) COMP.
015800     05 EP-ENTRY OCCURS 100 TIMES INDEXED BY EP-IDX.
015900        10 EP-EPISODE-NO          PIC 9(03).
016000        10 EP-DIABETIC-STATUS     PIC 9(01).
016100        10 EP-FLAGS-GROUP.
016200           15 EP-DIAB-FLAG        PIC X(01).
016300           15 EP-START-FLAG       PIC X(01).
016400           15 EP-BG-FLAG          PIC X(01).
016500           15 EP-II-FLAG          PIC X(01).
016600           15 EP-IB-FLAG          PIC X(01).
016700           15 EP-NI-FLAG          PIC X(01).
016800           15 EP-NB-FLAG          PIC X(01).
016900***  COMBINED 7-BYTE VIEW OF THE FLAGS, FOR A QUICK "ANYTHING
017000***  MISSING AT ALL" TEST WITHOUT SEVEN SEPARATE COMPARES
017100        10 EP-FLAGS-COMBINED REDEFINES EP-FLAGS-GROUP PIC X(07).
017150        10 FILLER                 PIC X(01).
017200
017300***  PER-EPISODE INSULIN/NUTRITION INFUSION TIMELINE -- BUILT BY
017400***  FILTERING WS-EVENT-TABLE, THEN STABLE-SORTED ASCENDING BY
017500***  TIMESTAMP FOR CHECK 2
017600 01  WS-IV-TIMELINE.
017700     05 WS-IV-TALLY                PIC 9(03) COMP.
017800     05 IV-ENTRY OCCURS 500 TIMES INDEXED BY IV-IDX.
017900        10 IV-EVENT-TIME           PIC 9(13).
018000        10 IV-RATE                 PIC 9(05)V99.
018100        10 IV-TYPE                 PIC X(01).
018150        10 FILLER                  PIC X(01).
018200
018300 01  WS-SORT-WORK.
018400     05 WS-SORT-I                  PIC 9(03) COMP.
018500     05 WS-SORT-J                  PIC 9(03) COMP.
018600     05 WS-SORT-KEY-TIME           PIC 9(13).
018700     05 WS-SORT-KEY-RATE           PIC 9(05)V99.
018800     05 WS-SORT-KEY-TYPE           PIC X(01).
018850     05 FILLER                     PIC X(01).
018900
019000 01  WS-CUR-RATES.
019100     05 WS-CUR-INSULIN-RATE        PIC 9(05)V99.
019200     05 WS-CUR-NUTRITION-RATE      PIC 9(05)V99.
019250     05 FILLER                     PIC X(01).
019300
019400***  CHECK-4 WORKING FIELDS, DECLARED AS A GROUP SO THEY CAN BE
019500***  REDEFINED BELOW FOR THE SYSOUT HEX-DUMP ROUTINE
019600 01  WS-BG-WINDOW-GROUP.
019700     05 WS-BG-LATEST-TIME          PIC S9(13).
019800     05 WS-BG-WINDOW-START         PIC S9(13).
019900 01  WS-BG-WINDOW-BYTES REDEFINES WS-BG-WINDOW-GROUP.
020000     05 FILLER                     PIC X(26).
020100
020200 01  WS-BG-COUNT                   PIC 9(05) COMP.
020300
020400 01  COUNTERS-AND-ACCUMULATORS.
020500     05 RECORDS-READ               PIC 9(07) COMP.
020600     05 PATIENTS-CHECKED            PIC 9(07) COMP.
020700     05 WS-CHECK1-VALID-CNT        PIC 9(07) COMP.
020800     05 WS-CHECK1-INVALID-CNT      PIC 9(07) COMP.
020900     05 WS-CHECK2-VALID-CNT        PIC 9(07) COMP.
021000     05 WS-CHECK2-INVALID-CNT      PIC 9(07) COMP.
021100     05 WS-CHECK3-VALID-CNT        PIC 9(07) COMP.
021200     05 WS-CHECK3-INVALID-CNT      PIC 9(07) COMP.
021300     05 WS-CHECK4-VALID-CNT        PIC 9(07) COMP.
021400     05 WS-CHECK4-INVALID-CNT      PIC 9(07) COMP.
021450     05 FILLER                     PIC X(01).
021500
021600 COPY ABENDWRK.
021700
021800 PROCEDURE DIVISION.
021900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022000     PERFORM 100-MAINLINE THRU 100-EXIT
022100             UNTIL NO-MORE-DATA.
022200     PERFORM 999-CLEANUP THRU 999-EXIT.
022300     MOVE +0 TO RETURN-CODE.
022400     GOBACK.
022500
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     DISPLAY "******** BEGIN JOB STAVALID ********".
022900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023100     PERFORM 900-READ-PATEVNT THRU 900-EXIT.
023200     IF NO-MORE-DATA
023300         MOVE "EMPTY PATIENT-EVENTS FILE" TO ABEND-REASON
023400         GO TO 1000-ABEND-RTN.
023500 000-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900     MOVE "100-MAINLINE" TO PARA-NAME.
024000     MOVE PE-PATIENT-ID TO WS-HOLD-PATIENT-ID.
024100     MOVE PE-DATASET-FLAG TO WS-HOLD-DATASET-FLAG.
024200     MOVE ZERO TO EV-TALLY, EP-TALLY.
024300     PERFORM 200-BUFFER-PATIENT THRU 200-EXIT
024400         UNTIL NO-MORE-DATA
024500            OR PE-PATIENT-ID NOT = WS-HOLD-PATIENT-ID.
024600
024700     IF HOLD-IS-SYNTHETIC
024800         ADD +1 TO PATIENTS-CHECKED
024900         PERFORM 300-CHECK1-REQUIRED-FIELDS THRU 300-EXIT
025000         PERFORM 350-CHECK2-IV-RATES        THRU 350-EXIT
025100         PERFORM 400-CHECK3-DIABETIC-STATUS THRU 400-EXIT
025200         PERFORM 450-CHECK4-RECENT-BG       THRU 450-EXIT
025300         PERFORM 700-WRITE-STATRSLT         THRU 700-EXIT.
025400 100-EXIT.
025500     EXIT.
025600
025700 200-BUFFER-PATIENT.
025800     MOVE "200-BUFFER-PATIENT" TO PARA-NAME.
025900     IF EPISODE-HEADER
026000         ADD +1 TO EP-TALLY
026100         SET EP-IDX TO EP-TALLY
026200         MOVE PE-EPISODE-NO TO EP-EPISODE-NO(EP-IDX)
026300         MOVE PE-DIABETIC-STATUS TO EP-DIABETIC-STATUS(EP-IDX)
026400         MOVE FPF-DIABETIC-STATUS TO EP-DIAB-FLAG(EP-IDX)
026500         MOVE FPF-START-TIME TO EP-START-FLAG(EP-IDX)
026600         MOVE FPF-BLOOD-GLUCOSE TO EP-BG-FLAG(EP-IDX)
026700         MOVE FPF-INSULIN-INFUSION TO EP-II-FLAG(EP-IDX)
026800         MOVE FPF-INSULIN-BOLUS TO EP-IB-FLAG(EP-IDX)
026900         MOVE FPF-NUTRITION-INFUSION TO EP-NI-FLAG(EP-IDX)
027000         MOVE FPF-NUTRITION-BOLUS TO EP-NB-FLAG(EP-IDX)
027100     ELSE
027200         ADD +1 TO EV-TALLY
027300         SET EV-IDX TO EV-TALLY
027400         MOVE PE-EPISODE-NO TO EV-EPISODE-NO(EV-IDX)
027500         MOVE PE-REC-TYPE TO EV-REC-TYPE(EV-IDX)
027600         MOVE PE-EVENT-TIME TO EV-EVENT-TIME(EV-IDX)
027700         MOVE PE-EVENT-VALUE TO EV-EVENT-VALUE(EV-IDX).
027800     PERFORM 900-READ-PATEVNT THRU 900-EXIT.
027900 200-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300* CHECK 1 -- EVERY EPISODE MUST CARRY ALL SEVEN REQUIRED FIELDS
028400******************************************************************
028500 300-CHECK1-REQUIRED-FIELDS.
028600     MOVE "300-CHECK1-REQUIRED-FIELDS" TO PARA-NAME.
028700     MOVE "Y" TO WS-CHECK1-VALID.
028800     MOVE SPACES TO WS-CHECK1-DETAIL.
028900     IF EP-TALLY = ZERO
029000         MOVE "N" TO WS-CHECK1-VALID
029100         MOVE "EPISODES" TO WS-CHECK1-DETAIL
029200         GO TO 300-EXIT.
029300
029400     MOVE "N" TO WS-MISS-DIAB, WS-MISS-START, WS-MISS-BG,
029500                 WS-MISS-II, WS-MISS-IB, WS-MISS-NI, WS-MISS-NB.
029600     PERFORM 310-CHECK1-SCAN-EPISODE THRU 310-EXIT
029700         VARYING EP-IDX FROM 1 BY 1 UNTIL EP-IDX > EP-TALLY.
029800     PERFORM 320-CHECK1-BUILD-DETAIL THRU 320-EXIT.
029900 300-EXIT.
030000     EXIT.
030100
030200 310-CHECK1-SCAN-EPISODE.
030300***  IF EP-FLAGS-COMBINED IS ALL "Y" THIS EPISODE HAS EVERY
030400***  FIELD -- SKIP THE SEVEN-WAY COMPARE
030500     IF EP-FLAGS-COMBINED(EP-IDX) NOT = "YYYYYYY"
030600         IF EP-DIAB-FLAG(EP-IDX) NOT = "Y"
030700             MOVE "Y" TO WS-MISS-DIAB
030800         END-IF
030900         IF EP-START-FLAG(EP-IDX) NOT = "Y"
031000             MOVE "Y" TO WS-MISS-START
031100         END-IF
031200         IF EP-BG-FLAG(EP-IDX) NOT = "Y"
031300             MOVE "Y" TO WS-MISS-BG
031400         END-IF
031500         IF EP-II-FLAG(EP-IDX) NOT = "Y"
031600             MOVE "Y" TO WS-MISS-II
031700         END-IF
031800         IF EP-IB-FLAG(EP-IDX) NOT = "Y"
031900             MOVE "Y" TO WS-MISS-IB
032000         END-IF
032100         IF EP-NI-FLAG(EP-IDX) NOT = "Y"
032200             MOVE "Y" TO WS-MISS-NI
032300         END-IF
032400         IF EP-NB-FLAG(EP-IDX) NOT = "Y"
032500             MOVE "Y" TO WS-MISS-NB
032600         END-IF
032700     END-IF.
032800 310-EXIT.
032900     EXIT.
033000
033100 320-CHECK1-BUILD-DETAIL.
033200     MOVE "320-CHECK1-BUILD-DETAIL" TO PARA-NAME.
033300     IF WS-MISS-DIAB = "Y"
033400         MOVE "DIABETICSTATUS" TO WS-APPEND-NAME
033500         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
033600     IF WS-MISS-START = "Y"
033700         MOVE "STARTTIME" TO WS-APPEND-NAME
033800         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
033900     IF WS-MISS-BG = "Y"
034000         MOVE "BLOODGLUCOSE" TO WS-APPEND-NAME
034100         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
034200     IF WS-MISS-II = "Y"
034300         MOVE "INSULININFUSION" TO WS-APPEND-NAME
034400         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
034500     IF WS-MISS-IB = "Y"
034600         MOVE "INSULINBOLUS" TO WS-APPEND-NAME
034700         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
034800     IF WS-MISS-NI = "Y"
034900         MOVE "NUTRITIONINFUSION" TO WS-APPEND-NAME
035000         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
035100     IF WS-MISS-NB = "Y"
035200         MOVE "NUTRITIONBOLUS" TO WS-APPEND-NAME
035300         PERFORM 325-APPEND-MISSING-NAME THRU 325-EXIT.
035400     IF WS-CHECK1-DETAIL NOT = SPACES
035500         MOVE "N" TO WS-CHECK1-VALID.
035600 320-EXIT.
035700     EXIT.
035800
035900 325-APPEND-MISSING-NAME.
036000     MOVE "325-APPEND-MISSING-NAME" TO PARA-NAME.
036100     CALL "FLDLEN" USING WS-CHECK1-DETAIL, WS-DETAIL-LTH.
036200     IF WS-DETAIL-LTH = ZERO
036300         MOVE WS-APPEND-NAME TO WS-CHECK1-DETAIL
036400     ELSE
036500         MOVE WS-CHECK1-DETAIL TO WS-SCRATCH-DETAIL
036600         STRING WS-SCRATCH-DETAIL DELIMITED BY SPACE
036700                " "               DELIMITED BY SIZE
036800                WS-APPEND-NAME    DELIMITED BY SPACE
036900                INTO WS-CHECK1-DETAIL
037000         END-STRING.
037100 325-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500* CHECK 2 -- INSULIN/NUTRITION INFUSION RATES NEVER BOTH ZERO
037600******************************************************************
037700 350-CHECK2-IV-RATES.
037800     MOVE "350-CHECK2-IV-RATES" TO PARA-NAME.
037900     MOVE "Y" TO WS-CHECK2-VALID.
038000     MOVE SPACES TO WS-CHECK2-DETAIL.
038100     PERFORM 360-CHECK2-SCAN-EPISODE THRU 360-EXIT
038200         VARYING EP-IDX FROM 1 BY 1 UNTIL EP-IDX > EP-TALLY.
038300 350-EXIT.
038400     EXIT.
038500
038600 360-CHECK2-SCAN-EPISODE.
038700     MOVE "360-CHECK2-SCAN-EPISODE" TO PARA-NAME.
038800     MOVE ZERO TO WS-IV-TALLY.
038900     MOVE ZERO TO WS-CUR-INSULIN-RATE, WS-CUR-NUTRITION-RATE.
039000     PERFORM 365-FILTER-IV-EVENTS THRU 365-EXIT
039100         VARYING EV-IDX FROM 1 BY 1 UNTIL EV-IDX > EV-TALLY.
039200     IF WS-IV-TALLY > 1
039300         PERFORM 370-SORT-IV-TIMELINE THRU 370-EXIT.
039400     PERFORM 380-WALK-IV-TIMELINE THRU 380-EXIT
039500         VARYING IV-IDX FROM 1 BY 1
039600         UNTIL IV-IDX > WS-IV-TALLY
039650            OR WS-CHECK2-DETAIL NOT = SPACES.
039700 360-EXIT.
039800     EXIT.
039900
040000 365-FILTER-IV-EVENTS.
040100     IF EV-EPISODE-NO(EV-IDX) = EP-EPISODE-NO(EP-IDX)
040200         AND (EV-REC-TYPE(EV-IDX) = "II"
040300              OR EV-REC-TYPE(EV-IDX) = "NI")
040400         ADD +1 TO WS-IV-TALLY
040500         SET IV-IDX TO WS-IV-TALLY
040600         MOVE EV-EVENT-TIME(EV-IDX) TO IV-EVENT-TIME(IV-IDX)
040700         MOVE EV-EVENT-VALUE(EV-IDX) TO IV-RATE(IV-IDX)
040800         IF EV-REC-TYPE(EV-IDX) = "II"
040900             MOVE "I" TO IV-TYPE(IV-IDX)
041000         ELSE
041100             MOVE "N" TO IV-TYPE(IV-IDX)
041200         END-IF
041300     END-IF.
041400 365-EXIT.
041500     EXIT.
041600
041700***  STABLE INSERTION SORT, ASCENDING BY TIMESTAMP.  EQUAL KEYS
041800***  ARE NEVER SWAPPED PAST EACH OTHER, SO THE INSULIN-ENTRIES-
041900***  FIRST ORDER FROM THE SOURCE DOCUMENT SURVIVES ON A TIE
042000 370-SORT-IV-TIMELINE.
042100     MOVE "370-SORT-IV-TIMELINE" TO PARA-NAME.
042200     PERFORM 372-INSERTION-OUTER THRU 372-EXIT
042300         VARYING WS-SORT-I FROM 2 BY 1
042350            UNTIL WS-SORT-I > WS-IV-TALLY.
042400 370-EXIT.
042500     EXIT.
042600
042700 372-INSERTION-OUTER.
042800     MOVE IV-EVENT-TIME(WS-SORT-I) TO WS-SORT-KEY-TIME.
042900     MOVE IV-RATE(WS-SORT-I) TO WS-SORT-KEY-RATE.
043000     MOVE IV-TYPE(WS-SORT-I) TO WS-SORT-KEY-TYPE.
043100     MOVE WS-SORT-I TO WS-SORT-J.
043200     PERFORM 374-INSERTION-SHIFT THRU 374-EXIT
043300         UNTIL WS-SORT-J < 2
043400            OR IV-EVENT-TIME(WS-SORT-J - 1)
043450               NOT > WS-SORT-KEY-TIME.
043500     MOVE WS-SORT-KEY-TIME TO IV-EVENT-TIME(WS-SORT-J).
043600     MOVE WS-SORT-KEY-RATE TO IV-RATE(WS-SORT-J).
043700     MOVE WS-SORT-KEY-TYPE TO IV-TYPE(WS-SORT-J).
043800 372-EXIT.
043900     EXIT.
044000
044100 374-INSERTION-SHIFT.
044200     MOVE IV-EVENT-TIME(WS-SORT-J - 1)
044250         TO IV-EVENT-TIME(WS-SORT-J).
044300     MOVE IV-RATE(WS-SORT-J - 1) TO IV-RATE(WS-SORT-J).
044400     MOVE IV-TYPE(WS-SORT-J - 1) TO IV-TYPE(WS-SORT-J).
044500     SUBTRACT 1 FROM WS-SORT-J.
044600 374-EXIT.
044700     EXIT.
044800
044900 380-WALK-IV-TIMELINE.
045000     IF IV-TYPE(IV-IDX) = "I"
045100         MOVE IV-RATE(IV-IDX) TO WS-CUR-INSULIN-RATE
045200     ELSE
045300         MOVE IV-RATE(IV-IDX) TO WS-CUR-NUTRITION-RATE.
045400     IF WS-CUR-INSULIN-RATE = ZERO
045500        AND WS-CUR-NUTRITION-RATE = ZERO
045600         MOVE "N" TO WS-CHECK2-VALID
045700         MOVE IV-EVENT-TIME(IV-IDX) TO WS-CHECK2-DETAIL.
045800 380-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200* CHECK 3 -- DIABETIC STATUS MUST BE 0, 1 OR 2 WHEN PRESENT
046300******************************************************************
046400 400-CHECK3-DIABETIC-STATUS.
046500     MOVE "400-CHECK3-DIABETIC-STATUS" TO PARA-NAME.
046600     MOVE "Y" TO WS-CHECK3-VALID.
046700     MOVE SPACES TO WS-CHECK3-DETAIL.
046800     PERFORM 410-CHECK3-SCAN-EPISODE THRU 410-EXIT
046900         VARYING EP-IDX FROM 1 BY 1 UNTIL EP-IDX > EP-TALLY.
047000 400-EXIT.
047100     EXIT.
047200
047300 410-CHECK3-SCAN-EPISODE.
047400     IF EP-DIAB-FLAG(EP-IDX) = "Y"
047500        AND WS-CHECK3-DETAIL = SPACES
047600         IF EP-DIABETIC-STATUS(EP-IDX) NOT = 0
047700            AND EP-DIABETIC-STATUS(EP-IDX) NOT = 1
047800            AND EP-DIABETIC-STATUS(EP-IDX) NOT = 2
047900             MOVE "N" TO WS-CHECK3-VALID
048000             MOVE EP-DIABETIC-STATUS(EP-IDX) TO WS-CHECK3-DETAIL
048100         END-IF
048200     END-IF.
048300 410-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700* CHECK 4 -- AT LEAST 3 BG MEASUREMENTS IN THE 6 HOURS ENDING AT
048800*            THE LATEST BG MEASUREMENT OF EACH EPISODE
048900******************************************************************
049000 450-CHECK4-RECENT-BG.
049100     MOVE "450-CHECK4-RECENT-BG" TO PARA-NAME.
049200     MOVE "Y" TO WS-CHECK4-VALID.
049300     MOVE SPACES TO WS-CHECK4-DETAIL.
049400     PERFORM 460-CHECK4-SCAN-EPISODE THRU 460-EXIT
049500         VARYING EP-IDX FROM 1 BY 1 UNTIL EP-IDX > EP-TALLY.
049600 450-EXIT.
049700     EXIT.
049800
049900 460-CHECK4-SCAN-EPISODE.
050000     MOVE "460-CHECK4-SCAN-EPISODE" TO PARA-NAME.
050100     MOVE ZERO TO WS-BG-LATEST-TIME, WS-BG-COUNT.
050200     PERFORM 465-CHECK4-FIND-LATEST THRU 465-EXIT
050300         VARYING EV-IDX FROM 1 BY 1 UNTIL EV-IDX > EV-TALLY.
050400     IF WS-BG-LATEST-TIME > ZERO
050500         COMPUTE WS-BG-WINDOW-START =
050600             WS-BG-LATEST-TIME - 21600000
050700         PERFORM 470-CHECK4-COUNT-WINDOW THRU 470-EXIT
050800             VARYING EV-IDX FROM 1 BY 1 UNTIL EV-IDX > EV-TALLY
050900         IF WS-BG-COUNT < 3
051000            AND WS-CHECK4-DETAIL = SPACES
051100             MOVE "N" TO WS-CHECK4-VALID
051200             MOVE WS-BG-COUNT TO WS-CHECK4-DETAIL
051300         END-IF
051400     END-IF.
051500 460-EXIT.
051600     EXIT.
051700
051800 465-CHECK4-FIND-LATEST.
051900     IF EV-EPISODE-NO(EV-IDX) = EP-EPISODE-NO(EP-IDX)
052000        AND EV-REC-TYPE(EV-IDX) = "BG"
052100        AND EV-EVENT-TIME(EV-IDX) > WS-BG-LATEST-TIME
052200         MOVE EV-EVENT-TIME(EV-IDX) TO WS-BG-LATEST-TIME.
052300 465-EXIT.
052400     EXIT.
052500
052600 470-CHECK4-COUNT-WINDOW.
052700     IF EV-EPISODE-NO(EV-IDX) = EP-EPISODE-NO(EP-IDX)
052800        AND EV-REC-TYPE(EV-IDX) = "BG"
052900        AND EV-EVENT-TIME(EV-IDX) >= WS-BG-WINDOW-START
053000        AND EV-EVENT-TIME(EV-IDX) <= WS-BG-LATEST-TIME
053100         ADD +1 TO WS-BG-COUNT.
053200 470-EXIT.
053300     EXIT.
053400
053500 700-WRITE-STATRSLT.
053600     MOVE "700-WRITE-STATRSLT" TO PARA-NAME.
053700     MOVE WS-HOLD-PATIENT-ID TO SR-PATIENT-ID.
053800
053900     MOVE 1 TO SR-CHECK-NO.
054000     MOVE WS-CHECK1-VALID TO SR-VALID-FLAG.
054100     MOVE WS-CHECK1-DETAIL TO SR-DETAIL.
054200     WRITE STATRSLT-FD-REC FROM STAT-RESULT-REC.
054300     IF CHECK-VALID
054400         ADD +1 TO WS-CHECK1-VALID-CNT
054500     ELSE
054600         ADD +1 TO WS-CHECK1-INVALID-CNT.
054700
054800     MOVE 2 TO SR-CHECK-NO.
054900     MOVE WS-CHECK2-VALID TO SR-VALID-FLAG.
055000     MOVE WS-CHECK2-DETAIL TO SR-DETAIL.
055100     WRITE STATRSLT-FD-REC FROM STAT-RESULT-REC.
055200     IF CHECK-VALID
055300         ADD +1 TO WS-CHECK2-VALID-CNT
055400     ELSE
055500         ADD +1 TO WS-CHECK2-INVALID-CNT.
055600
055700     MOVE 3 TO SR-CHECK-NO.
055800     MOVE WS-CHECK3-VALID TO SR-VALID-FLAG.
055900     MOVE WS-CHECK3-DETAIL TO SR-DETAIL.
056000     WRITE STATRSLT-FD-REC FROM STAT-RESULT-REC.
056100     IF CHECK-VALID
056200         ADD +1 TO WS-CHECK3-VALID-CNT
056300     ELSE
056400         ADD +1 TO WS-CHECK3-INVALID-CNT.
056500
056600     MOVE 4 TO SR-CHECK-NO.
056700     MOVE WS-CHECK4-VALID TO SR-VALID-FLAG.
056800     MOVE WS-CHECK4-DETAIL TO SR-DETAIL.
056900     WRITE STATRSLT-FD-REC FROM STAT-RESULT-REC.
057000     IF CHECK-VALID
057100         ADD +1 TO WS-CHECK4-VALID-CNT
057200     ELSE
057300         ADD +1 TO WS-CHECK4-INVALID-CNT.
057400 700-EXIT.
057500     EXIT.
057600
057700 800-OPEN-FILES.
057800     MOVE "800-OPEN-FILES" TO PARA-NAME.
057900     OPEN INPUT PATEVNT.
058000     OPEN OUTPUT STATRSLT, SYSOUT.
058100 800-EXIT.
058200     EXIT.
058300
058400 850-CLOSE-FILES.
058500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058600     CLOSE PATEVNT, STATRSLT, SYSOUT.
058700 850-EXIT.
058800     EXIT.
058900
059000 900-READ-PATEVNT.
059100     READ PATEVNT INTO PATIENT-EVENT-REC
059200         AT END MOVE "N" TO MORE-DATA-SW
059300         GO TO 900-EXIT
059400     END-READ.
059500     ADD +1 TO RECORDS-READ.
059600 900-EXIT.
059700     EXIT.
059800
059900 999-CLEANUP.
060000     MOVE "999-CLEANUP" TO PARA-NAME.
060100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060200     DISPLAY "STATISTICAL ANALYSIS SUMMARY - STAR POST MARKET".
060300     DISPLAY "PATIENTS CHECKED ............. " PATIENTS-CHECKED.
060400     DISPLAY "CHECK 1 - REQUIRED FIELDS EXIST".
060500     DISPLAY "   VALID   " WS-CHECK1-VALID-CNT.
060600     DISPLAY "   INVALID " WS-CHECK1-INVALID-CNT.
060700     DISPLAY "CHECK 2 - IV RATES NEVER SIMULTANEOUSLY ZERO".
060800     DISPLAY "   VALID   " WS-CHECK2-VALID-CNT.
060900     DISPLAY "   INVALID " WS-CHECK2-INVALID-CNT.
061000     DISPLAY "CHECK 3 - VALID DIABETIC STATUS".
061100     DISPLAY "   VALID   " WS-CHECK3-VALID-CNT.
061200     DISPLAY "   INVALID " WS-CHECK3-INVALID-CNT.
061300     DISPLAY "CHECK 4 - AT LEAST 3 RECENT BG MEASUREMENTS".
061400     DISPLAY "   VALID   " WS-CHECK4-VALID-CNT.
061500     DISPLAY "   INVALID " WS-CHECK4-INVALID-CNT.
061600     DISPLAY "******** NORMAL END OF JOB STAVALID ********".
061700 999-EXIT.
061800     EXIT.
061900
062000 1000-ABEND-RTN.
062100     WRITE SYSOUT-REC FROM ABEND-REC.
062200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062300     DISPLAY "*** ABNORMAL END - STAVALID ***" UPON CONSOLE.
062400     DIVIDE ZERO-VAL INTO ONE-VAL.
